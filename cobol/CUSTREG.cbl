000100******************************************************************
000200* This program is the Customer Registration / Role Assignment
000300*    Engine for the deposit-accounts posting suite.  It is the
000400*    FIRST job step of the day's run - it opens NOTIF-OUT fresh
000500*    (function OPEN-NEW) for TRANPOST to extend later the same
000600*    run.
000700*
000800* Used File
000900*    - Customer Registration File (Input) : CUSTOMERS-IN
001000*    - Customer Registration File (Output): CUSTOMERS-OUT
001100*
001200* Each customer on CUSTOMERS-IN is assigned a role from its
001300* requested role code, checked for a duplicate username or
001400* e-mail against every customer already accepted earlier in
001500* this run (there is no separate customer master to check
001600* against - CUSTOMERS-IN is the only source of customers this
001700* suite knows about), and if accepted is written to
001800* CUSTOMERS-OUT with a WELCOME notice raised through NOTIFYSVC.
001900* A duplicate is dropped from CUSTOMERS-OUT entirely - the house
002000* rule here is silent rejection, same as TRANPOST's unsupported
002100* transaction types are carried through FAILED rather than the
002200* other way around, because a customer record has nowhere of
002300* its own to carry a rejection reason.
002400******************************************************************
002500 IDENTIFICATION              DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 CUSTREG.
002800 AUTHOR.                     R. F. HALVERSEN.
002900 INSTALLATION.               MIDSTATE SAVINGS  -  DATA PROCESSING.
003000 DATE-WRITTEN.               JULY 22, 1985.
003100 DATE-COMPILED.
003200 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
003300*-----------------------------------------------------------------
003400* CHANGE LOG
003500*-----------------------------------------------------------------
003600*   DATE      BY    REQUEST    DESCRIPTION
003700*   --------  ----  ---------  ----------------------------------
003800*   07/22/85  RFH   DP-0201    ORIGINAL PROGRAM - NO ROLE         DP-0201 
003900*                              ASSIGNMENT, NO DUPLICATE CHECK.    DP-0201 
004000*   04/09/90  LMB   DP-0298    ADDED 510-ASSIGN-ROLE WHEN         DP-0298 
004100*                              EMPLOYEE SELF-SERVICE ROLES WERE   DP-0298 
004200*                              INTRODUCED.                        DP-0298 
004300*   11/02/92  LMB   DP-0352    ADDED 520-CHECK-DUPLICATE - A      DP-0352 
004400*                              BRANCH HAD LOADED THE SAME FILE    DP-0352 
004500*                              TWICE AND DOUBLE-REGISTERED A      DP-0352 
004600*                              CUSTOMER.                          DP-0352 
004700*   05/06/94  LMB   DP-0372    ADDED 530-RAISE-WELCOME-NOTICE     DP-0372 
004800*                              (CALLS NOTIFYSVC - OPENS NOTIF-OUT DP-0372 
004900*                              FRESH, FUNCTION OPEN-NEW, SINCE    DP-0372 
005000*                              THIS IS JOB STEP ONE OF THE RUN).  DP-0372 
005100*   02/19/99  TCK   DP-0414    Y2K REVIEW - NO DATE FIELDS ON     DP-0414 
005200*                              CUST-REC, NO CHANGE REQUIRED.      DP-0414 
005300*   09/11/03  DQP   DP-0458    RAISED THE DUPLICATE-CHECK TABLE   DP-0458 
005400*                              CEILING 2000 TO 9999 CUSTOMERS PER DP-0458 
005500*                              BRANCH CONSOLIDATION.              DP-0458 
005600*   01/14/04  DQP   DP-0461    ADDED UPSI-0 TRACE DISPLAY ON      DP-0461 
005700*                              520-CHECK-DUPLICATE - THE BRANCH   DP-0461 
005800*                              CONSOLIDATION RUN NEEDED A WAY TO  DP-0461 
005900*                              SEE WHICH RECORD TRIPPED A REJECT  DP-0461 
006000*                              WITHOUT A SEPARATE DUMP JOB.       DP-0461 
006100*-----------------------------------------------------------------
006200 ENVIRONMENT                 DIVISION.
006300*-----------------------------------------------------------------
006400 CONFIGURATION               SECTION.
006500 SOURCE-COMPUTER.            IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS DP-TRACE-SWITCH-ON
006900            OFF STATUS IS DP-TRACE-SWITCH-OFF.
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT                SECTION.
007200 FILE-CONTROL.
007300     SELECT  CUSTOMERS-IN
007400             ASSIGN TO CUSTIN
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS WS-CUSTIN-STATUS.
007700
007800     SELECT  CUSTOMERS-OUT
007900             ASSIGN TO CUSTOUT
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS WS-CUSTOUT-STATUS.
008200
008300******************************************************************
008400 DATA                        DIVISION.
008500*-----------------------------------------------------------------
008600 FILE                        SECTION.
008700 FD  CUSTOMERS-IN
008800     RECORD CONTAINS 160 CHARACTERS
008900     DATA RECORD IS CUST-REC.
009000     COPY "C:\Copybooks\CustRec.cpy".
009100
009200 FD  CUSTOMERS-OUT
009300     RECORD CONTAINS 160 CHARACTERS
009400     DATA RECORD IS CUST-REC-OUT.
009500     COPY "C:\Copybooks\CustRec.cpy"
009600          REPLACING ==CUST-REC== BY ==CUST-REC-OUT==.
009700
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE             SECTION.
010000*-----------------------------------------------------------------
010100 01  WS-PROGRAM-SWITCHES.
010200     05  WS-CUSTOMERS-EOF-SW         PIC X(01) VALUE "N".
010300         88  WS-CUSTOMERS-EOF            VALUE "Y".
010400     05  WS-DUPLICATE-SW             PIC X(01) VALUE "N".
010500         88  WS-IS-DUPLICATE             VALUE "Y".
010600     05  FILLER                      PIC X(02).
010700
010800 01  WS-FILE-STATUS-FIELDS.
010900     05  WS-CUSTIN-STATUS            PIC X(02).
011000         88  WS-CUSTIN-OK                 VALUE "00".
011100     05  WS-CUSTOUT-STATUS           PIC X(02).
011200         88  WS-CUSTOUT-OK                VALUE "00".
011300     05  FILLER                      PIC X(03).
011400
011500*-----------------------------------------------------------------
011600*  77-LEVEL COUNTERS, ALL BINARY
011700*-----------------------------------------------------------------
011800 77  WS-READ-CNT                     PIC S9(07) COMP VALUE ZERO.
011900 77  WS-ACCEPTED-CNT                 PIC S9(07) COMP VALUE ZERO.
012000 77  WS-REJECTED-CNT                 PIC S9(07) COMP VALUE ZERO.
012100 77  WS-KNOWN-COUNT                  PIC S9(04) COMP VALUE ZERO.
012200
012300*-----------------------------------------------------------------
012400*  TODAY'S DATE, CARRIED ONLY FOR THE TRACE-STYLE DISPLAY THIS
012500*  SHOP ALWAYS LEAVES IN THE INITIALIZE PARAGRAPH
012600*-----------------------------------------------------------------
012700 01  WS-TODAY-WORK                   PIC 9(08) VALUE ZERO.
012800 01  WS-TODAY-WORK-R REDEFINES WS-TODAY-WORK.
012900     05  WS-TODAY-CCYY                PIC 9(04).
013000     05  WS-TODAY-MM                  PIC 9(02).
013100     05  WS-TODAY-DD                  PIC 9(02).
013200
013300*-----------------------------------------------------------------
013400*  KNOWN-CUSTOMER TABLE - EVERY USERNAME/E-MAIL ACCEPTED SO FAR
013500*  THIS RUN, SEARCHED IN ARRIVAL ORDER BY 520-CHECK-DUPLICATE
013600*-----------------------------------------------------------------
013700 01  WS-KNOWN-CUSTOMER-TABLE.
013800     05  WS-KNOWN-ENTRY OCCURS 1 TO 9999 TIMES
013900                         DEPENDING ON WS-KNOWN-COUNT
014000                         INDEXED BY WS-KNOWN-IDX.
014100         10  WS-KNOWN-USERNAME        PIC X(20).
014200         10  WS-KNOWN-EMAIL           PIC X(40).
014300         10  FILLER                   PIC X(05).
014400
014500*-----------------------------------------------------------------
014600*  END-OF-RUN SUMMARY LINE - BUILT A PIECE AT A TIME, DISPLAYED AS
014700*  ONE FLAT FIELD IN 200-TERMINATE-CUSTOMER-REGISTRATION
014800*-----------------------------------------------------------------
014900 01  WS-SUMMARY-LINE-BUILD.
015000     05  WS-SUM-READ                  PIC 9(07).
015100     05  FILLER                       PIC X(01) VALUE SPACE.
015200     05  WS-SUM-ACCEPTED               PIC 9(07).
015300     05  FILLER                       PIC X(01) VALUE SPACE.
015400     05  WS-SUM-REJECTED               PIC 9(07).
015500 01  WS-SUMMARY-LINE-FLAT REDEFINES WS-SUMMARY-LINE-BUILD
015600                                     PIC X(23).
015700
015800*-----------------------------------------------------------------
015900*  TRACE LINE - BUILT A PIECE AT A TIME, DISPLAYED AS ONE FLAT
016000*  FIELD (UPSI-0 ON ONLY)
016100*-----------------------------------------------------------------
016200 01  WS-TRACE-LINE-BUILD.
016300     05  WS-TRACE-USERNAME            PIC X(20).
016400     05  FILLER                       PIC X(01) VALUE SPACE.
016500     05  WS-TRACE-EMAIL               PIC X(40).
016600 01  WS-TRACE-LINE-FLAT REDEFINES WS-TRACE-LINE-BUILD
016700                                     PIC X(61).
016800
016900*-----------------------------------------------------------------
017000*  LINKAGE AREA USED WHEN THIS PROGRAM CALLS NOTIFYSVC
017100*-----------------------------------------------------------------
017200 01  WS-NOTIFY-AREA.
017300     COPY "C:\Copybooks\NotifSvcLk.cpy"
017400          REPLACING ==NL-LINKAGE-AREA== BY ==WS-NOTIFY-AREA==.
017500
017600******************************************************************
017700 PROCEDURE                   DIVISION.
017800*-----------------------------------------------------------------
017900 100-REGISTER-CUSTOMERS.
018000     PERFORM 200-INITIATE-CUSTOMER-REGISTRATION.
018100     PERFORM 200-PROCEED-CUSTOMER-REGISTRATION
018200             UNTIL WS-CUSTOMERS-EOF.
018300     PERFORM 200-TERMINATE-CUSTOMER-REGISTRATION.
018400     STOP RUN.
018500
018600*-----------------------------------------------------------------
018700 200-INITIATE-CUSTOMER-REGISTRATION.
018800     PERFORM 300-OPEN-ALL-FILES.
018900     PERFORM 300-INITIALIZE-WORKING-STORAGE.
019000     PERFORM 300-OPEN-NOTIFICATION-FILE.
019100     PERFORM 300-READ-CUSTOMERS-IN
019200             THRU 300-READ-CUSTOMERS-IN-EXIT.
019300
019400*-----------------------------------------------------------------
019500 200-PROCEED-CUSTOMER-REGISTRATION.
019600     PERFORM 500-REGISTER-ONE-CUSTOMER
019700             THRU 500-REGISTER-ONE-CUSTOMER-EXIT.
019800     PERFORM 300-READ-CUSTOMERS-IN
019900             THRU 300-READ-CUSTOMERS-IN-EXIT.
020000
020100*-----------------------------------------------------------------
020200 200-TERMINATE-CUSTOMER-REGISTRATION.
020300     PERFORM 300-CLOSE-NOTIFICATION-FILE.
020400     PERFORM 300-CLOSE-ALL-FILES.
020500     MOVE WS-READ-CNT                  TO WS-SUM-READ.
020600     MOVE WS-ACCEPTED-CNT               TO WS-SUM-ACCEPTED.
020700     MOVE WS-REJECTED-CNT               TO WS-SUM-REJECTED.
020800     DISPLAY "CUSTREG COMPLETE - READ/ACCEPTED/REJECTED "
020900             WS-SUMMARY-LINE-FLAT.
021000
021100*-----------------------------------------------------------------
021200 300-OPEN-ALL-FILES.
021300     OPEN INPUT  CUSTOMERS-IN.
021400     OPEN OUTPUT CUSTOMERS-OUT.
021500
021600*-----------------------------------------------------------------
021700 300-INITIALIZE-WORKING-STORAGE.
021800     MOVE ZERO                        TO WS-READ-CNT
021900                                          WS-ACCEPTED-CNT
022000                                          WS-REJECTED-CNT
022100                                          WS-KNOWN-COUNT.
022200     ACCEPT WS-TODAY-WORK FROM DATE YYYYMMDD.
022300
022400*-----------------------------------------------------------------
022500 300-OPEN-NOTIFICATION-FILE.
022600     MOVE SPACES                      TO WS-NOTIFY-AREA.
022700     SET NL-FUNC-OPEN-NEW              TO TRUE.
022800     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
022900
023000*-----------------------------------------------------------------
023100 300-CLOSE-NOTIFICATION-FILE.
023200     MOVE SPACES                      TO WS-NOTIFY-AREA.
023300     SET NL-FUNC-CLOSE                 TO TRUE.
023400     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
023500
023600*-----------------------------------------------------------------
023700 300-CLOSE-ALL-FILES.
023800     CLOSE CUSTOMERS-IN.
023900     CLOSE CUSTOMERS-OUT.
024000
024100*-----------------------------------------------------------------
024200 300-READ-CUSTOMERS-IN.
024300     READ CUSTOMERS-IN
024400         AT END
024500             MOVE "Y"                  TO WS-CUSTOMERS-EOF-SW
024600             GO TO 300-READ-CUSTOMERS-IN-EXIT.
024700     ADD 1                             TO WS-READ-CNT.
024800 300-READ-CUSTOMERS-IN-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200* Assign the role, check for a duplicate, and on acceptance write
025300* the record and raise the WELCOME notice.
025400*-----------------------------------------------------------------
025500 500-REGISTER-ONE-CUSTOMER.
025600     PERFORM 510-ASSIGN-ROLE
025700             THRU 510-ASSIGN-ROLE-EXIT.
025800     PERFORM 520-CHECK-DUPLICATE
025900             THRU 520-CHECK-DUPLICATE-EXIT.
026000     IF WS-IS-DUPLICATE
026100         ADD 1                          TO WS-REJECTED-CNT
026200     ELSE
026300         ADD 1                          TO WS-KNOWN-COUNT
026400         MOVE CUST-USERNAME OF CUST-REC  TO
026500                 WS-KNOWN-USERNAME (WS-KNOWN-COUNT)
026600         MOVE CUST-EMAIL    OF CUST-REC  TO
026700                 WS-KNOWN-EMAIL    (WS-KNOWN-COUNT)
026800         PERFORM 540-WRITE-CUSTOMERS-OUT
026900                 THRU 540-WRITE-CUSTOMERS-OUT-EXIT
027000         PERFORM 530-RAISE-WELCOME-NOTICE
027100                 THRU 530-RAISE-WELCOME-NOTICE-EXIT
027200         ADD 1                          TO WS-ACCEPTED-CNT
027300     END-IF.
027400 500-REGISTER-ONE-CUSTOMER-EXIT.
027500     EXIT.
027600
027700*-----------------------------------------------------------------
027800* Role mapping exactly as the house rule reads: admin/manager/
027900* employee by requested code, anything else - including blank -
028000* defaults to ROLE-CUSTOMER.
028100*-----------------------------------------------------------------
028200 510-ASSIGN-ROLE.
028300     EVALUATE TRUE
028400         WHEN CUST-ROLE-CODE-ADMIN OF CUST-REC
028500             SET CUST-ROLE-ADMIN OF CUST-REC    TO TRUE
028600         WHEN CUST-ROLE-CODE-MANAGER OF CUST-REC
028700             SET CUST-ROLE-MANAGER OF CUST-REC  TO TRUE
028800         WHEN CUST-ROLE-CODE-EMPLOYEE OF CUST-REC
028900             SET CUST-ROLE-EMPLOYEE OF CUST-REC TO TRUE
029000         WHEN OTHER
029100             SET CUST-ROLE-CUSTOMER OF CUST-REC TO TRUE
029200     END-EVALUATE.
029300 510-ASSIGN-ROLE-EXIT.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700* A duplicate username or e-mail against any customer already
029800* accepted this run is rejected - there is no separate customer
029900* master to check against, only this run's own acceptances.
030000*-----------------------------------------------------------------
030100 520-CHECK-DUPLICATE.
030200     MOVE "N"                           TO WS-DUPLICATE-SW.
030300     SET WS-KNOWN-IDX                   TO 1.
030400     SEARCH WS-KNOWN-ENTRY
030500         AT END
030600             CONTINUE
030700         WHEN WS-KNOWN-USERNAME (WS-KNOWN-IDX) =
030800                                 CUST-USERNAME OF CUST-REC
030900             SET WS-IS-DUPLICATE        TO TRUE
031000         WHEN WS-KNOWN-EMAIL (WS-KNOWN-IDX) =
031100                                 CUST-EMAIL OF CUST-REC
031200             SET WS-IS-DUPLICATE        TO TRUE
031300     END-SEARCH.
031400     IF DP-TRACE-SWITCH-ON AND WS-IS-DUPLICATE
031500         MOVE CUST-USERNAME OF CUST-REC  TO WS-TRACE-USERNAME
031600         MOVE CUST-EMAIL OF CUST-REC      TO WS-TRACE-EMAIL
031700         DISPLAY "CUSTREG REJECT DUP " WS-TRACE-LINE-FLAT
031800     END-IF.
031900 520-CHECK-DUPLICATE-EXIT.
032000     EXIT.
032100
032200*-----------------------------------------------------------------
032300* Address the WELCOME notice to the customer's own e-mail - this
032400* record always carries one, so there is no placeholder-recipient
032500* case here the way ACCTSVC has for ACCOUNT-CREATED.
032600*-----------------------------------------------------------------
032700 530-RAISE-WELCOME-NOTICE.
032800     MOVE SPACES                        TO WS-NOTIFY-AREA.
032900     SET  NL-FUNC-RAISE                  TO TRUE.
033000     MOVE "WELCOME             "         TO NL-EVENT-TYPE.
033100     MOVE CUST-ID OF CUST-REC            TO NL-USER-ID.
033200     MOVE CUST-EMAIL OF CUST-REC          TO NL-RECIPIENT.
033300     MOVE "EMAIL"                         TO NL-CHANNEL.
033400     MOVE "HIGH"                          TO NL-PRIORITY.
033500     STRING "WELCOME " CUST-FULL-NAME OF CUST-REC
033600             DELIMITED BY SIZE INTO NL-SUBJECT.
033700     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
033800 530-RAISE-WELCOME-NOTICE-EXIT.
033900     EXIT.
034000
034100*-----------------------------------------------------------------
034200 540-WRITE-CUSTOMERS-OUT.
034300     MOVE CUST-ID         OF CUST-REC TO CUST-ID         OF
034400                                          CUST-REC-OUT.
034500     MOVE CUST-USERNAME   OF CUST-REC TO CUST-USERNAME   OF
034600                                          CUST-REC-OUT.
034700     MOVE CUST-EMAIL      OF CUST-REC TO CUST-EMAIL      OF
034800                                          CUST-REC-OUT.
034900     MOVE CUST-FIRST-NAME OF CUST-REC TO CUST-FIRST-NAME OF
035000                                          CUST-REC-OUT.
035100     MOVE CUST-LAST-NAME  OF CUST-REC TO CUST-LAST-NAME  OF
035200                                          CUST-REC-OUT.
035300     MOVE CUST-PHONE      OF CUST-REC TO CUST-PHONE      OF
035400                                          CUST-REC-OUT.
035500     MOVE CUST-ROLE-CODE  OF CUST-REC TO CUST-ROLE-CODE  OF
035600                                          CUST-REC-OUT.
035700     MOVE CUST-ROLE       OF CUST-REC TO CUST-ROLE       OF
035800                                          CUST-REC-OUT.
035900     WRITE CUST-REC-OUT.
036000 540-WRITE-CUSTOMERS-OUT-EXIT.
036100     EXIT.
