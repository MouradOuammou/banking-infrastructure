000100******************************************************************
000200* COPYBOOK.......: CUSTREC
000300* TITLE..........: CUSTOMER REGISTRATION RECORD LAYOUT
000400* DESCRIBES......: CUST-REC, 160 BYTE FIXED RECORD
000500* OWNING FILES...: CUSTOMERS-IN  (INPUT  - DAY'S NEW CUSTOMERS)
000600*                  CUSTOMERS-OUT (OUTPUT - ACCEPTED CUSTOMERS)
000700* OWNING PGM.....: CUSTREG
000800*-----------------------------------------------------------------
000900* MAINTENANCE LOG
001000*-----------------------------------------------------------------
001100*   DATE      BY    REQUEST    DESCRIPTION
001200*   --------  ----  ---------  ----------------------------------
001300*   07/22/85  RFH   DP-0201    ORIGINAL LAYOUT FOR THE CUSTOMER   DP-0201 
001400*                              ON-BOARDING BATCH.                 DP-0201 
001500*   04/09/90  LMB   DP-0298    ADDED CUST-ROLE-CODE/CUST-ROLE PAIRDP-0298 
001600*                              WHEN EMPLOYEE SELF-SERVICE ROLES   DP-0298 
001700*                              WERE INTRODUCED.                   DP-0298 
001800*   02/19/99  TCK   DP-0414    Y2K - NO DATE FIELDS ON THIS       DP-0414 
001900*                              RECORD, REVIEWED, NO CHANGE MADE.  DP-0414 
002000*-----------------------------------------------------------------
002100 01  CUST-REC.
002200*-----------------------------------------------------------------
002300*  IDENTIFICATION BLOCK
002400*-----------------------------------------------------------------
002500     05  CUST-ID                       PIC 9(09).
002600     05  CUST-USERNAME                 PIC X(20).
002700     05  CUST-EMAIL                    PIC X(40).
002800*-----------------------------------------------------------------
002900*  PERSONAL BLOCK
003000*-----------------------------------------------------------------
003100     05  CUST-NAME-GROUP.
003200         10  CUST-FIRST-NAME            PIC X(20).
003300         10  CUST-LAST-NAME             PIC X(20).
003400*  SINGLE-FIELD VIEW USED WHEN THE WELCOME NOTICE SUBJECT LINE IS
003500*  BUILT FROM THE FULL NAME IN ONE MOVE (SEE CUSTREG 530-)
003600     05  CUST-FULL-NAME REDEFINES CUST-NAME-GROUP.
003700         10  FILLER                     PIC X(40).
003800     05  CUST-PHONE                     PIC X(15).
003900*-----------------------------------------------------------------
004000*  ROLE BLOCK - REQUESTED CODE FROM THE INPUT, ASSIGNED ROLE
004100*  COMPUTED BY 510-ASSIGN-ROLE
004200*-----------------------------------------------------------------
004300     05  CUST-ROLE-CODE                 PIC X(10).
004400         88  CUST-ROLE-CODE-ADMIN            VALUE "admin     ".
004500         88  CUST-ROLE-CODE-MANAGER          VALUE "manager   ".
004600         88  CUST-ROLE-CODE-EMPLOYEE         VALUE "employee  ".
004700     05  CUST-ROLE                      PIC X(15).
004800         88  CUST-ROLE-ADMIN
004900                             VALUE "ROLE-ADMIN     ".
005000         88  CUST-ROLE-MANAGER
005100                             VALUE "ROLE-MANAGER   ".
005200         88  CUST-ROLE-EMPLOYEE
005300                             VALUE "ROLE-EMPLOYEE  ".
005400         88  CUST-ROLE-CUSTOMER
005500                             VALUE "ROLE-CUSTOMER  ".
005600*-----------------------------------------------------------------
005700*  RESERVED FOR FUTURE USE - DO NOT REASSIGN WITHOUT A DP TICKET
005800*-----------------------------------------------------------------
005900     05  FILLER                         PIC X(11).
