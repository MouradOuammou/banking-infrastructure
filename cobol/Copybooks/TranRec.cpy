000100******************************************************************
000200* COPYBOOK.......: TRANREC
000300* TITLE..........: DAILY TRANSACTION RECORD LAYOUT
000400* DESCRIBES......: TRAN-REC, 200 BYTE FIXED RECORD
000500* OWNING FILES...: TRANS-IN  (INPUT  - DAY'S UNPOSTED MOVEMENTS)
000600*                  TRANS-OUT (OUTPUT - POSTED MOVEMENTS)
000700* OWNING PGM.....: TRANPOST
000800*-----------------------------------------------------------------
000900* MAINTENANCE LOG
001000*-----------------------------------------------------------------
001100*   DATE      BY    REQUEST    DESCRIPTION
001200*   --------  ----  ---------  ----------------------------------
001300*   05/02/83  RFH   DP-0151    ORIGINAL LAYOUT, TRANSFER/DEPOSIT/ DP-0151 
001400*                              WITHDRAWAL ONLY.                   DP-0151 
001500*   01/17/89  LMB   DP-0277    ADDED TRAN-FEES, TRAN-REFERENCE FORDP-0277 
001600*                              THE CORRESPONDENT-BANK FEED.       DP-0277 
001700*   08/05/93  LMB   DP-0365    WIDENED TRAN-STATUS-REASON FOR THE DP-0365 
001800*                              NEW REJECT-TEXT REQUIREMENT.       DP-0365 
001900*   03/01/99  TCK   DP-0413    Y2K - TRAN-DATE/TRAN-PROC-DATE ARE DP-0413 
002000*                              ALREADY FULL 4-DIGIT YEAR, NO      DP-0413 
002100*                              CHANGE REQUIRED.                   DP-0413 
002200*-----------------------------------------------------------------
002300 01  TRAN-REC.
002400*-----------------------------------------------------------------
002500*  IDENTIFICATION BLOCK - "TXN" + ZERO-PADDED SEQUENCE WHEN INPUT
002600*  ARRIVES BLANK (SEE TRANPOST 505-ASSIGN-TRANSACTION-ID)
002700*-----------------------------------------------------------------
002800     05  TRAN-ID                      PIC X(20).
002900     05  TRAN-ID-R REDEFINES TRAN-ID.
003000         10  TRAN-ID-PREFIX            PIC X(03).
003100         10  TRAN-ID-SEQUENCE          PIC 9(17).
003200*-----------------------------------------------------------------
003300*  CLASSIFICATION BLOCK
003400*-----------------------------------------------------------------
003500     05  TRAN-TYPE                    PIC X(10).
003600         88  TRAN-TYPE-TRANSFER            VALUE "TRANSFER  ".
003700         88  TRAN-TYPE-DEPOSIT             VALUE "DEPOSIT   ".
003800         88  TRAN-TYPE-WITHDRAWAL          VALUE "WITHDRAWAL".
003900         88  TRAN-TYPE-PAYMENT             VALUE "PAYMENT   ".
004000         88  TRAN-TYPE-REFUND              VALUE "REFUND    ".
004100         88  TRAN-TYPE-FEE                 VALUE "FEE       ".
004200         88  TRAN-TYPE-INTEREST            VALUE "INTEREST  ".
004300         88  TRAN-TYPE-ADJUSTMENT          VALUE "ADJUSTMENT".
004400         88  TRAN-TYPE-SUPPORTED           VALUE "TRANSFER  "
004500                                                  "DEPOSIT   "
004600                                                  "WITHDRAWAL".
004700*-----------------------------------------------------------------
004800*  MONETARY BLOCK - SIGNED ZONED DECIMAL, 2 DECIMALS
004900*-----------------------------------------------------------------
005000     05  TRAN-MONEY-GROUP.
005100         10  TRAN-AMOUNT               PIC S9(13)V99.
005200         10  TRAN-FEES                 PIC S9(13)V99.
005300     05  TRAN-MONEY-BLOCK REDEFINES TRAN-MONEY-GROUP.
005400         10  FILLER                    PIC X(30).
005500     05  TRAN-CURRENCY                 PIC X(03).
005600*-----------------------------------------------------------------
005700*  ACCOUNT BLOCK - EITHER SIDE MAY BE BLANK, NEVER BOTH
005800*-----------------------------------------------------------------
005900     05  TRAN-FROM-ACCT                PIC X(10).
006000     05  TRAN-TO-ACCT                  PIC X(10).
006100*-----------------------------------------------------------------
006200*  NARRATIVE BLOCK
006300*-----------------------------------------------------------------
006400     05  TRAN-DESC                     PIC X(30).
006500     05  TRAN-REFERENCE                PIC X(15).
006600*-----------------------------------------------------------------
006700*  DISPOSITION BLOCK
006800*-----------------------------------------------------------------
006900     05  TRAN-STATUS                   PIC X(10).
007000         88  TRAN-STATUS-PENDING            VALUE "PENDING   ".
007100         88  TRAN-STATUS-PROCESSING         VALUE "PROCESSING".
007200         88  TRAN-STATUS-COMPLETED          VALUE "COMPLETED ".
007300         88  TRAN-STATUS-FAILED             VALUE "FAILED    ".
007400         88  TRAN-STATUS-CANCELLED          VALUE "CANCELLED ".
007500         88  TRAN-STATUS-REVERSED           VALUE "REVERSED  ".
007600     05  TRAN-STATUS-REASON             PIC X(40).
007700*-----------------------------------------------------------------
007800*  DATE BLOCK - RUN-DATE STAMPS, YYYYMMDD
007900*-----------------------------------------------------------------
008000     05  TRAN-DATE                      PIC 9(08).
008100     05  TRAN-DATE-R REDEFINES TRAN-DATE.
008200         10  TRAN-DATE-CCYY             PIC 9(04).
008300         10  TRAN-DATE-MM               PIC 9(02).
008400         10  TRAN-DATE-DD               PIC 9(02).
008500     05  TRAN-PROC-DATE                 PIC 9(08).
008600     05  TRAN-PROC-DATE-R REDEFINES TRAN-PROC-DATE.
008700         10  TRAN-PROC-DATE-CCYY        PIC 9(04).
008800         10  TRAN-PROC-DATE-MM          PIC 9(02).
008900         10  TRAN-PROC-DATE-DD          PIC 9(02).
009000*-----------------------------------------------------------------
009100*  RESERVED FOR FUTURE USE - DO NOT REASSIGN WITHOUT A DP TICKET
009200*-----------------------------------------------------------------
009300     05  FILLER                        PIC X(06).
