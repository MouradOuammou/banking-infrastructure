000100******************************************************************
000200* COPYBOOK.......: ACCTREC
000300* TITLE..........: DEPOSIT ACCOUNT MASTER RECORD LAYOUT
000400* DESCRIBES......: ACCT-REC, 200 BYTE FIXED RECORD
000500* OWNING FILES...: ACCOUNTS-IN  (INPUT  - OPENING-OF-DAY MASTER)
000600*                  ACCOUNTS-OUT (OUTPUT - CLOSE-OF-DAY MASTER)
000700* OWNING PGM.....: ACCTSVC
000800*-----------------------------------------------------------------
000900* MAINTENANCE LOG
001000*-----------------------------------------------------------------
001100*   DATE      BY    REQUEST    DESCRIPTION
001200*   --------  ----  ---------  ----------------------------------
001300*   03/11/82  RFH   DP-0140    ORIGINAL LAYOUT - LEDGER/AVAIL/    DP-0140 
001400*                              OVERDRAFT TRIPLET PER ACCOUNT.     DP-0140 
001500*   09/02/84  RFH   DP-0188    ADDED IBAN/BIC BLOCK FOR THE NEW   DP-0188 
001600*                              CLEARING-HOUSE INTERFACE.          DP-0188 
001700*   06/14/87  LMB   DP-0251    ADDED ACCT-BRANCH, WIDENED FILLER. DP-0251 
001800*   11/30/91  LMB   DP-0340    ADDED PENDING-APPR STATUS VALUE FORDP-0340 
001900*                              NEW-ACCOUNT REQUESTS CARRIED ON THEDP-0340 
002000*                              MASTER ITSELF (SEE ACCTSVC 225-).  DP-0340 
002100*   02/19/99  TCK   DP-0412    Y2K - NO DATE FIELDS ON THIS       DP-0412 
002200*                              RECORD, REVIEWED, NO CHANGE MADE.  DP-0412 
002300*-----------------------------------------------------------------
002400 01  ACCT-REC.
002500*-----------------------------------------------------------------
002600*  IDENTIFICATION BLOCK
002700*-----------------------------------------------------------------
002800     05  ACCT-ID                     PIC 9(09).
002900     05  ACCT-NUMBER                 PIC X(10).
003000     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
003100         10  ACCT-NUMBER-DIGITS       PIC 9(10).
003200     05  ACCT-USER-ID                PIC 9(09).
003300     05  FILLER                      PIC X(02).
003400*-----------------------------------------------------------------
003500*  CLASSIFICATION BLOCK
003600*-----------------------------------------------------------------
003700     05  ACCT-TYPE                   PIC X(10).
003800         88  ACCT-TYPE-CHECKING           VALUE "CHECKING  ".
003900         88  ACCT-TYPE-SAVINGS            VALUE "SAVINGS   ".
004000         88  ACCT-TYPE-BUSINESS           VALUE "BUSINESS  ".
004100     05  ACCT-CURRENCY                PIC X(03).
004200     05  ACCT-BRANCH                  PIC X(05).
004300     05  FILLER                       PIC X(01).
004400*-----------------------------------------------------------------
004500*  MONETARY BLOCK - ALL AMOUNTS SIGNED ZONED DECIMAL, 2 DECIMALS
004600*-----------------------------------------------------------------
004700     05  ACCT-MONEY-GROUP.
004800         10  ACCT-BALANCE              PIC S9(13)V99.
004900         10  ACCT-AVAIL-BAL            PIC S9(13)V99.
005000         10  ACCT-OVERDRAFT            PIC S9(13)V99.
005100*  FLAT VIEW OF THE MONETARY BLOCK - LETS A PROGRAM CLEAR OR
005200*  BLOCK-MOVE ALL THREE AMOUNTS AT ONCE INSTEAD OF ONE AT A TIME.
005300     05  ACCT-MONEY-BLOCK REDEFINES ACCT-MONEY-GROUP.
005400         10  FILLER                    PIC X(45).
005500*-----------------------------------------------------------------
005600*  STATUS BLOCK
005700*-----------------------------------------------------------------
005800     05  ACCT-STATUS                  PIC X(12).
005900         88  ACCT-STATUS-ACTIVE            VALUE "ACTIVE      ".
006000         88  ACCT-STATUS-INACTIVE          VALUE "INACTIVE    ".
006100         88  ACCT-STATUS-SUSPENDED         VALUE "SUSPENDED   ".
006200         88  ACCT-STATUS-CLOSED            VALUE "CLOSED      ".
006300         88  ACCT-STATUS-PENDING-APPR      VALUE "PENDING-APPR".
006400*-----------------------------------------------------------------
006500*  SETTLEMENT BLOCK - BUILT FROM ACCT-NUMBER WHEN THE ACCOUNT IS
006600*  FIRST OPENED (SEE ACCTSVC 225-OPEN-NEW-ACCOUNT)
006700*-----------------------------------------------------------------
006800     05  ACCT-IBAN                    PIC X(27).
006900     05  ACCT-IBAN-R REDEFINES ACCT-IBAN.
007000         10  ACCT-IBAN-COUNTRY         PIC X(04).
007100         10  ACCT-IBAN-BANK-CODE       PIC X(05).
007200         10  ACCT-IBAN-BRANCH-CODE     PIC X(05).
007300         10  ACCT-IBAN-ACCT-NUMBER     PIC X(10).
007400         10  FILLER                    PIC X(03).
007500     05  ACCT-BIC                     PIC X(08).
007600*-----------------------------------------------------------------
007700*  RESERVED FOR FUTURE USE - DO NOT REASSIGN WITHOUT A DP TICKET
007800*-----------------------------------------------------------------
007900     05  FILLER                       PIC X(59).
