000100******************************************************************
000200* COPYBOOK.......: ACSVCLK
000300* TITLE..........: ACCTSVC CALL INTERFACE (LINKAGE COMMUNICATION
000400*                   AREA FOR CALL "ACCTSVC")
000500* USED BY........: TRANPOST (CALLER), ACCTSVC (CALLED)
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG
000800*-----------------------------------------------------------------
000900*   DATE      BY    REQUEST    DESCRIPTION
001000*   --------  ----  ---------  ----------------------------------
001100*   11/30/91  LMB   DP-0340    ORIGINAL INTERFACE - LOAD/POST/    DP-0340 
001200*                              FLUSH FUNCTION CODES.              DP-0340 
001300*   04/02/95  LMB   DP-0378    ADDED NEXT-SUMMARY FUNCTION SO THE DP-0378 
001400*                              REPORT SECTION CAN WALK THE TABLE  DP-0378 
001500*                              WITHOUT SEEING ACCTSVC INTERNALS.  DP-0378 
001600*   11/14/96  LMB   DP-0387    ADDED AL-RESULT-USER-ID SO TRANPOSTDP-0387 
001700*                              CAN ADDRESS THE HIGH-VALUE-TRAN    DP-0387 
001800*                              ALERT WITHOUT LOADING ITS OWN COPY DP-0387 
001900*                              OF THE ACCOUNT TABLE.              DP-0387
002000*   03/09/04  MKR   DP-0463    ADDED AL-RESULT-ACCTS-READ AND     DP-0463
002100*                              AL-RESULT-ACCTS-CREATED SO 400-    DP-0463
002200*                              FLUSH CAN CARRY 200-'S LOAD COUNTSDP-0463
002300*                              BACK TO TRANPOST FOR THE FINAL    DP-0463
002400*                              TOTALS - THEY WERE BEING KEPT BY  DP-0463
002500*                              ACCTSVC AND NEVER SURFACED.       DP-0463
002600*-----------------------------------------------------------------
002700 01  AL-LINKAGE-AREA.
002800     05  AL-FUNCTION                  PIC X(12).
002900         88  AL-FUNC-LOAD                  VALUE "LOAD        ".
003000         88  AL-FUNC-POST                  VALUE "POST        ".
003100         88  AL-FUNC-FLUSH                 VALUE "FLUSH       ".
003200         88  AL-FUNC-NEXT-SUMMARY          VALUE "NEXT-SUMMARY".
003300*-----------------------------------------------------------------
003400*  REQUEST FIELDS - SET BY THE CALLER BEFORE AL-FUNC-POST
003500*-----------------------------------------------------------------
003600     05  AL-POST-TYPE                 PIC X(06).
003700         88  AL-POST-CREDIT                VALUE "CREDIT".
003800         88  AL-POST-DEBIT                 VALUE "DEBIT ".
003900     05  AL-ACCOUNT-NUMBER             PIC X(10).
004000     05  AL-AMOUNT                     PIC S9(13)V99.
004100     05  AL-TRAN-ID                    PIC X(20).
004200*-----------------------------------------------------------------
004300*  RESPONSE FIELDS - SET BY ACCTSVC ON RETURN
004400*-----------------------------------------------------------------
004500     05  AL-RETURN-CODE                PIC X(02).
004600         88  AL-RETURN-OK                   VALUE "00".
004700         88  AL-RETURN-NOT-FOUND            VALUE "10".
004800         88  AL-RETURN-NOT-ACTIVE           VALUE "20".
004900         88  AL-RETURN-INSUFFICIENT-FUNDS   VALUE "30".
005000     05  AL-REASON                      PIC X(40).
005100     05  AL-RESULT-BALANCE              PIC S9(13)V99.
005200     05  AL-RESULT-AVAIL-BAL             PIC S9(13)V99.
005300     05  AL-RESULT-USER-ID               PIC 9(09).
005400     05  AL-RESULT-ACCTS-READ          PIC S9(07) COMP.
005500     05  AL-RESULT-ACCTS-CREATED       PIC S9(05) COMP.
005600*-----------------------------------------------------------------
005700*  NOTE - ACCOUNT-CREATED AND HIGH-VALUE-DEBIT ALERTS ARE RAISED
005800*  BY ACCTSVC ITSELF (IT COPIES NTSVCLK AND CALLS NOTIFYSVC
005900*  DIRECTLY) SINCE ONLY ACCTSVC HOLDS THE ACCOUNT DATA THOSE
006000*  ALERTS NEED.  NO EVENT HAND-OFF IS CARRIED HERE.  STATUS-CHANGE
006100*  IS NOT AMONG THEM - NOTHING ON ACCOUNTS-IN EVER DRIVES A STATUS
006200*  CHANGE TO SUSPENDED OR CLOSED IN THIS BATCH.
006300*-----------------------------------------------------------------
006400*  NEXT-SUMMARY FIELDS - WALKS THE TABLE ONE ACCOUNT AT A TIME FOR
006500*  THE POSTING-REPORT CONTROL-BREAK SECTION.  NET MOVEMENT IS NOT
006600*  CARRIED HERE - IT IS TRANPOST'S OWN RUN-ACCUMULATOR, KEYED THE
006700*  SAME WAY, BUILT AS EACH TRANSACTION IS POSTED (555-).
006800*-----------------------------------------------------------------
006900     05  AL-SUM-EOT                       PIC X(01).
007000         88  AL-SUM-END-OF-TABLE               VALUE "Y".
007100     05  AL-SUM-ACCOUNT-NUMBER             PIC X(10).
007200     05  AL-SUM-OPENING-BAL                PIC S9(13)V99.
007300     05  AL-SUM-CLOSING-BAL                 PIC S9(13)V99.
007400     05  AL-SUM-AVAIL-BAL                    PIC S9(13)V99.
007500     05  FILLER                              PIC X(05).
