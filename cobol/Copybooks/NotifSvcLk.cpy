000100******************************************************************
000200* COPYBOOK.......: NTSVCLK
000300* TITLE..........: NOTIFYSVC CALL INTERFACE (LINKAGE COMMUNICATION
000400*                   AREA FOR CALL "NOTIFYSVC")
000500* USED BY........: TRANPOST, CUSTREG (CALLERS), NOTIFYSVC (CALLED)
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG
000800*-----------------------------------------------------------------
000900*   DATE      BY    REQUEST    DESCRIPTION
001000*   --------  ----  ---------  ----------------------------------
001100*   10/11/88  LMB   DP-0284    ORIGINAL INTERFACE.                DP-0284 
001200*   05/06/94  LMB   DP-0371    ADDED NL-FUNC-OPEN-NEW/OPEN-ADD SO DP-0371 
001300*                              CUSTREG AND TRANPOST CAN SHARE ONE DP-0371 
001400*                              NOTIF-OUT ACROSS TWO JOB STEPS.    DP-0371 
001500*   11/21/96  LMB   DP-0388    ADDED NL-TOTAL-RAISED, RETURNED ON DP-0388 
001600*                              NL-FUNC-CLOSE, SO A CALLER'S FOOTERDP-0388 
001700*                              CAN SHOW HOW MANY ALERTS THIS RUN  DP-0388 
001800*                              ACTUALLY RAISED.                   DP-0388 
001900*-----------------------------------------------------------------
002000 01  NL-LINKAGE-AREA.
002100     05  NL-FUNCTION                   PIC X(10).
002200         88  NL-FUNC-OPEN-NEW               VALUE "OPEN-NEW  ".
002300         88  NL-FUNC-OPEN-ADD               VALUE "OPEN-ADD  ".
002400         88  NL-FUNC-RAISE                  VALUE "RAISE     ".
002500         88  NL-FUNC-CLOSE                  VALUE "CLOSE     ".
002600*-----------------------------------------------------------------
002700*  REQUEST FIELDS - SET BY THE CALLER BEFORE NL-FUNC-RAISE
002800*-----------------------------------------------------------------
002900     05  NL-EVENT-TYPE                  PIC X(20).
003000     05  NL-USER-ID                     PIC 9(09).
003100     05  NL-RECIPIENT                   PIC X(40).
003200     05  NL-SUBJECT                     PIC X(40).
003300     05  NL-PRIORITY                    PIC X(06).
003400     05  NL-CHANNEL                     PIC X(05).
003500*-----------------------------------------------------------------
003600*  RESPONSE FIELDS - SET BY NOTIFYSVC ON RETURN
003700*-----------------------------------------------------------------
003800     05  NL-RETURN-CODE                  PIC X(02).
003900         88  NL-RETURN-OK                     VALUE "00".
004000     05  NL-NOTIF-ID                      PIC 9(09).
004100     05  NL-NOTIF-STATUS                  PIC X(10).
004200*-----------------------------------------------------------------
004300*  NL-TOTAL-RAISED IS ONLY MEANINGFUL ON NL-FUNC-CLOSE - IT IS THE
004400*  RUNNING COUNT OF NL-FUNC-RAISE CALLS NOTIFYSVC ACTUALLY WROTE
004500*  TO NOTIF-OUT SINCE THE MATCHING OPEN-NEW/OPEN-ADD.
004600*-----------------------------------------------------------------
004700     05  NL-TOTAL-RAISED                  PIC 9(07).
004800     05  FILLER                           PIC X(05).
