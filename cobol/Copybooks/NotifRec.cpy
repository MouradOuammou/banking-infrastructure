000100******************************************************************
000200* COPYBOOK.......: NOTFREC
000300* TITLE..........: ALERT / NOTIFICATION RECORD LAYOUT
000400* DESCRIBES......: NOTIF-REC, 160 BYTE FIXED RECORD
000500* OWNING FILE....: NOTIF-OUT (OUTPUT - GENERATION ORDER)
000600* OWNING PGM.....: NOTIFYSVC
000700*-----------------------------------------------------------------
000800* MAINTENANCE LOG
000900*-----------------------------------------------------------------
001000*   DATE      BY    REQUEST    DESCRIPTION
001100*   --------  ----  ---------  ----------------------------------
001200*   10/11/88  LMB   DP-0284    ORIGINAL LAYOUT FOR THE BRANCH-    DP-0284 
001300*                              OFFICE ALERT FEED.                 DP-0284 
001400*   05/06/94  LMB   DP-0371    ADDED NOTIF-RETRY-CNT FOR THE      DP-0371 
001500*                              MAX-3-RETRY RULE.                  DP-0371 
001600*   02/22/99  TCK   DP-0415    Y2K - NO DATE FIELDS ON THIS       DP-0415 
001700*                              RECORD, REVIEWED, NO CHANGE MADE.  DP-0415 
001800*-----------------------------------------------------------------
001900 01  NOTIF-REC.
002000*-----------------------------------------------------------------
002100*  IDENTIFICATION BLOCK
002200*-----------------------------------------------------------------
002300     05  NOTIF-ID                      PIC 9(09).
002400     05  NOTIF-USER-ID                  PIC 9(09).
002500*-----------------------------------------------------------------
002600*  CLASSIFICATION BLOCK
002700*-----------------------------------------------------------------
002800     05  NOTIF-TYPE                     PIC X(20).
002900         88  NOTIF-TYPE-ACCOUNT-CREATED      VALUE
003000                 "ACCOUNT-CREATED     ".
003100         88  NOTIF-TYPE-HIGH-VALUE-DEBIT      VALUE
003200                 "HIGH-VALUE-DEBIT    ".
003300         88  NOTIF-TYPE-HIGH-VALUE-TRAN       VALUE
003400                 "HIGH-VALUE-TRAN     ".
003500         88  NOTIF-TYPE-STATUS-CHANGE         VALUE
003600                 "STATUS-CHANGE       ".
003700         88  NOTIF-TYPE-WELCOME               VALUE
003800                 "WELCOME             ".
003900     05  NOTIF-CHANNEL                  PIC X(05).
004000         88  NOTIF-CHANNEL-EMAIL              VALUE "EMAIL".
004100         88  NOTIF-CHANNEL-SMS                VALUE "SMS  ".
004200         88  NOTIF-CHANNEL-PUSH               VALUE "PUSH ".
004300*-----------------------------------------------------------------
004400*  DELIVERY BLOCK
004500*-----------------------------------------------------------------
004600     05  NOTIF-RECIPIENT                 PIC X(40).
004700     05  NOTIF-SUBJECT                   PIC X(40).
004800*-----------------------------------------------------------------
004900*  DISPOSITION BLOCK
005000*-----------------------------------------------------------------
005100     05  NOTIF-STATUS                    PIC X(10).
005200         88  NOTIF-STATUS-PENDING             VALUE "PENDING   ".
005300         88  NOTIF-STATUS-PROCESSING          VALUE "PROCESSING".
005400         88  NOTIF-STATUS-SENT                VALUE "SENT      ".
005500         88  NOTIF-STATUS-FAILED              VALUE "FAILED    ".
005600     05  NOTIF-PRIORITY                   PIC X(06).
005700         88  NOTIF-PRIORITY-LOW                VALUE "LOW   ".
005800         88  NOTIF-PRIORITY-NORMAL             VALUE "NORMAL".
005900         88  NOTIF-PRIORITY-HIGH               VALUE "HIGH  ".
006000     05  NOTIF-RETRY-CNT                   PIC 9(02).
006100*  NOTIFYSVC'S 220-SET-RETRY-ELIGIBILITY ONLY ZEROES THIS ON A
006200*  FRESH RAISE - RE-EVALUATING < 3 AGAINST A STANDING NOTIFICATION
006300*  IS A RETRY JOB THIS SUITE DOES NOT INCLUDE, SO NOTHING HERE
006400*  RE-TESTS IT ONCE WRITTEN.
006500*-----------------------------------------------------------------
006600*  RESERVED FOR FUTURE USE - DO NOT REASSIGN WITHOUT A DP TICKET
006700*-----------------------------------------------------------------
006800     05  FILLER                           PIC X(19).
