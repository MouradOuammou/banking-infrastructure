000100******************************************************************
000200* This program is the Transaction Posting Engine for the deposit-
000300*    accounts posting suite.  It is the second job step of the
000400*    day's run - CUSTREG must already have run once this run's
000500*    NOTIF-OUT is opened in ADD mode below.
000600*
000700* Used File
000800*    - Daily Transaction File (Input) : TRANS-IN
000900*    - Daily Transaction File (Output): TRANS-OUT
001000*    - Posting Report        (Output) : POSTING-REPORT
001100*
001200* Each transaction on TRANS-IN is posted individually by calling
001300* ACCTSVC (LOAD once at start, POST once or twice per
001400* transaction, FLUSH once at the end) - there is no sorted master
001500* file merged here, because every transaction must see the
001600* account balance left behind by the one before it in the same
001700* run.  TRANSFER moves money between two accounts with a
001800* reversing debit if the credit leg fails; DEPOSIT and WITHDRAWAL
001900* touch one account.  Any other transaction type on the file is
002000* carried through to TRANS-OUT marked FAILED - this run does not
002100* post PAYMENT, REFUND, FEE, INTEREST OR ADJUSTMENT items.
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 TRANPOST.
002600 AUTHOR.                     R. F. HALVERSEN.
002700 INSTALLATION.               MIDSTATE SAVINGS  -  DATA PROCESSING.
002800 DATE-WRITTEN.               MARCH 3, 1983.
002900 DATE-COMPILED.
003000 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400*   DATE      BY    REQUEST    DESCRIPTION
003500*   --------  ----  ---------  ----------------------------------
003600*   03/03/83  RFH   DP-0150    ORIGINAL PROGRAM - TRANSFER/       DP-0150 
003700*                              DEPOSIT/WITHDRAWAL POSTING ONLY.   DP-0150 
003800*   01/17/89  LMB   DP-0277    ADDED THE REVERSING-DEBIT STEP WHENDP-0277 
003900*                              A TRANSFER'S CREDIT LEG FAILS.     DP-0277 
004000*   08/05/93  LMB   DP-0365    ADDED TRAN-STATUS-REASON TO THE    DP-0365 
004100*                              DETAIL LINE AND TO TRANS-OUT.      DP-0365 
004200*   04/02/95  LMB   DP-0378    REPLACED THE OLD RUN-TOTAL-ONLY    DP-0378 
004300*                              FOOTER WITH THE PER-ACCOUNT CONTROLDP-0378 
004400*                              BREAK SECTION (NEXT-SUMMARY CALLS).DP-0378 
004500*   05/06/96  LMB   DP-0386    ADDED HIGH-VALUE-TRAN ALERT        DP-0386 
004600*                              (AMOUNT OVER 5000.00) RAISED HERE  DP-0386 
004700*                              SINCE ONLY TRANPOST SEES BOTH LEGS DP-0386 
004800*                              OF A TRANSFER.                     DP-0386 
004900*   11/14/96  LMB   DP-0387    545- NOW USES AL-RESULT-USER-ID    DP-0387 
005000*                              FROM ACCTSVC INSTEAD OF GUESSING.  DP-0387 
005100*   02/19/99  TCK   DP-0417    Y2K REVIEW - WS-TODAY-WORK AND     DP-0417 
005200*                              TRAN-DATE ALREADY CARRY A FULL     DP-0417 
005300*                              4-DIGIT YEAR, NO CHANGE REQUIRED.  DP-0417 
005400*   09/11/03  DQP   DP-0456    WIDENED WS-NEXT-TRAN-SEQ TO MATCH  DP-0456
005500*                              THE 17-DIGIT TRAN-ID-SEQUENCE FIELDDP-0456
005600*                              PER BRANCH CONSOLIDATION.          DP-0456
005700*   03/09/04  MKR   DP-0463    500- NOW TESTS TRAN-TYPE-SUPPORTED DP-0463
005800*                              BEFORE THE EVALUATE INSTEAD OF     DP-0463
005900*                              LEAVING IT UNREFERENCED - PAYMENT/ DP-0463
006000*                              REFUND/FEE/INTEREST/ADJUSTMENT NOWDP-0463
006100*                              FALL STRAIGHT TO THE UNSUPPORTED   DP-0463
006200*                              TYPE REJECTION.  ALSO ADDED        DP-0463
006300*                              ACCOUNTS READ/ACCOUNTS OPENED TO   DP-0463
006400*                              650- - ACCTSVC WAS KEEPING THESE   DP-0463
006500*                              COUNTS BUT NEVER HANDING THEM BACKDP-0463
006600*                              FOR THE FINAL TOTALS.              DP-0463
006700*-----------------------------------------------------------------
006800 ENVIRONMENT                 DIVISION.
006900*-----------------------------------------------------------------
007000 CONFIGURATION               SECTION.
007100 SOURCE-COMPUTER.            IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*-----------------------------------------------------------------
007500 INPUT-OUTPUT                SECTION.
007600 FILE-CONTROL.
007700     SELECT  TRANS-IN
007800             ASSIGN TO TRANSIN
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-TRANSIN-STATUS.
008100
008200     SELECT  TRANS-OUT
008300             ASSIGN TO TRANSOUT
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS WS-TRANSOUT-STATUS.
008600
008700     SELECT  POSTING-REPORT
008800             ASSIGN TO RPTOUT
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS WS-RPTOUT-STATUS.
009100
009200******************************************************************
009300 DATA                        DIVISION.
009400*-----------------------------------------------------------------
009500 FILE                        SECTION.
009600 FD  TRANS-IN
009700     RECORD CONTAINS 200 CHARACTERS
009800     DATA RECORD IS TRAN-REC.
009900     COPY "C:\Copybooks\TranRec.cpy".
010000
010100 FD  TRANS-OUT
010200     RECORD CONTAINS 200 CHARACTERS
010300     DATA RECORD IS TRAN-REC-OUT.
010400     COPY "C:\Copybooks\TranRec.cpy"
010500          REPLACING ==TRAN-REC== BY ==TRAN-REC-OUT==.
010600
010700 FD  POSTING-REPORT
010800     RECORD CONTAINS 132 CHARACTERS
010900     DATA RECORD IS RPT-LINE-OUT.
011000 01  RPT-LINE-OUT                        PIC X(132).
011100
011200*-----------------------------------------------------------------
011300 WORKING-STORAGE             SECTION.
011400*-----------------------------------------------------------------
011500 01  WS-PROGRAM-SWITCHES.
011600     05  WS-TRANS-EOF-SW             PIC X(01) VALUE "N".
011700         88  WS-TRANS-EOF                 VALUE "Y".
011800     05  FILLER                      PIC X(02).
011900
012000 01  WS-FILE-STATUS-FIELDS.
012100     05  WS-TRANSIN-STATUS           PIC X(02).
012200         88  WS-TRANSIN-OK                VALUE "00".
012300     05  WS-TRANSOUT-STATUS          PIC X(02).
012400         88  WS-TRANSOUT-OK               VALUE "00".
012500     05  WS-RPTOUT-STATUS            PIC X(02).
012600         88  WS-RPTOUT-OK                 VALUE "00".
012700     05  FILLER                      PIC X(03).
012800
012900*-----------------------------------------------------------------
013000*  77-LEVEL COUNTERS, ALL BINARY
013100*-----------------------------------------------------------------
013200 77  WS-READ-CNT                     PIC S9(07) COMP VALUE ZERO.
013300 77  WS-COMPLETED-CNT                PIC S9(07) COMP VALUE ZERO.
013400 77  WS-FAILED-CNT                   PIC S9(07) COMP VALUE ZERO.
013500 77  WS-NEXT-TRAN-SEQ                PIC S9(17) COMP VALUE ZERO.
013600 77  WS-ACCT-MOVE-COUNT              PIC S9(04) COMP VALUE ZERO.
013700 77  RPT-LINE-CNT                    PIC S9(02) COMP VALUE ZERO.
013800 77  WS-PAGE-NO                      PIC S9(04) COMP VALUE ZERO.
013900 77  WS-DAY-OF-WEEK                  PIC 9(01).
014000 77  WS-ALERTS-RAISED                PIC 9(07) VALUE ZERO.
014100 77  WS-ACCTS-READ-CNT               PIC S9(07) COMP VALUE ZERO.
014200 77  WS-ACCTS-CREATED-CNT            PIC S9(05) COMP VALUE ZERO.
014300
014400*-----------------------------------------------------------------
014500*  WORKING FIELDS PASSED TO 555-ACCUMULATE-ACCOUNT-MOVEMENT BY
014600*  WHICHEVER OF 520-/530-/540- JUST POSTED SUCCESSFULLY
014700*-----------------------------------------------------------------
014800 01  WS-MOVE-ACCOUNT                 PIC X(10).
014900 01  WS-MOVE-DELTA                   PIC S9(13)V99.
015000
015100*-----------------------------------------------------------------
015200*  CONTROL-TOTAL AMOUNTS FOR THE FOOTER - ZONED DECIMAL, SAME AS
015300*  EVERY OTHER MONEY FIELD IN THE SUITE (SEE TRAN-AMOUNT)
015400*-----------------------------------------------------------------
015500 01  WS-READ-AMOUNT                  PIC S9(13)V99 VALUE ZERO.
015600 01  WS-COMPLETED-AMOUNT             PIC S9(13)V99 VALUE ZERO.
015700 01  WS-FAILED-AMOUNT                PIC S9(13)V99 VALUE ZERO.
015800
015900*-----------------------------------------------------------------
016000*  TRANSACTION-ID GENERATOR - "TXN" + 17-DIGIT SEQUENCE, BUILT
016100*  WHEN THE INPUT RECORD ARRIVES WITH TRAN-ID BLANK
016200*-----------------------------------------------------------------
016300 01  WS-NEW-TRAN-ID                  PIC X(20).
016400 01  WS-NEW-TRAN-ID-R REDEFINES WS-NEW-TRAN-ID.
016500     05  WS-NEW-TRAN-ID-PREFIX       PIC X(03).
016600     05  WS-NEW-TRAN-ID-SEQUENCE     PIC 9(17).
016700
016800*-----------------------------------------------------------------
016900*  RUN DATE - STAMPED ONTO TRAN-PROC-DATE AND USED TO BUILD THE
017000*  REPORT TITLE LINE
017100*-----------------------------------------------------------------
017200 01  WS-TODAY-WORK                   PIC 9(08) VALUE ZERO.
017300 01  WS-TODAY-WORK-R REDEFINES WS-TODAY-WORK.
017400     05  WS-TODAY-CCYY                PIC 9(04).
017500     05  WS-TODAY-MM                  PIC 9(02).
017600     05  WS-TODAY-DD                  PIC 9(02).
017700
017800*-----------------------------------------------------------------
017900*  WEEKDAY NAME LOOKUP FOR THE REPORT TITLE LINE, LOADED BY
018000*  ACCEPT ... FROM DAY-OF-WEEK (1 = MONDAY THROUGH 7 = SUNDAY)
018100*-----------------------------------------------------------------
018200 01  WS-DAY-RECORD.
018300     05  FILLER                      PIC X(09) VALUE "MONDAY   ".
018400     05  FILLER                      PIC X(09) VALUE "TUESDAY  ".
018500     05  FILLER                      PIC X(09) VALUE "WEDNESDAY".
018600     05  FILLER                      PIC X(09) VALUE "THURSDAY ".
018700     05  FILLER                      PIC X(09) VALUE "FRIDAY   ".
018800     05  FILLER                      PIC X(09) VALUE "SATURDAY ".
018900     05  FILLER                      PIC X(09) VALUE "SUNDAY   ".
019000 01  WS-DAY-TABLE REDEFINES WS-DAY-RECORD.
019100     05  WS-DAY-NAME OCCURS 7 TIMES  PIC X(09).
019200
019300*-----------------------------------------------------------------
019400*  PER-TYPE CONTROL TOTALS FOR THE FOOTER - ONE ENTRY PER
019500*  TRAN-TYPE VALUE, LOADED IN NAME ORDER BY 300-INITIALIZE-
019600*  WORKING-STORAGE
019700*-----------------------------------------------------------------
019800 01  WS-TYPE-TOTALS.
019900     05  WS-TYPE-ENTRY OCCURS 8 TIMES INDEXED BY WS-TYPE-IDX.
020000         10  WS-TYPE-NAME             PIC X(10).
020100         10  WS-TYPE-READ-CNT         PIC S9(07) COMP.
020200         10  WS-TYPE-COMPLETED-CNT    PIC S9(07) COMP.
020300         10  WS-TYPE-FAILED-CNT       PIC S9(07) COMP.
020400         10  FILLER                   PIC X(05).
020500
020600*-----------------------------------------------------------------
020700*  PER-ACCOUNT NET MOVEMENT FOR THE POSTING REPORT'S CONTROL
020800*  BREAK SECTION - NOT SORTED, SEARCHED IN ARRIVAL ORDER SINCE
020900*  ACCOUNTS ARE TOUCHED IN WHATEVER ORDER TRANSACTIONS NAME THEM
021000*-----------------------------------------------------------------
021100 01  WS-ACCT-MOVEMENT-TABLE.
021200     05  WS-ACCT-MOVE-ENTRY OCCURS 1 TO 9999 TIMES
021300                          DEPENDING ON WS-ACCT-MOVE-COUNT
021400                          INDEXED BY WS-MOVE-IDX.
021500         10  WS-MOVE-ACCT-NUMBER      PIC X(10).
021600         10  WS-MOVE-NET-AMOUNT       PIC S9(13)V99.
021700         10  FILLER                   PIC X(05).
021800
021900*-----------------------------------------------------------------
022000*  REPORT LINE LAYOUTS - EACH WRITTEN FROM ITS OWN GROUP AT THE
022100*  PARAGRAPH THAT BUILDS IT; RPT-LINE-OUT RECEIVES WHICHEVER ONE
022200*  IS CURRENT AND PADS OUT TO THE 132-BYTE FD RECORD
022300*-----------------------------------------------------------------
022400 01  RPT-TITLE-LINE.
022500     05  FILLER                       PIC X(05) VALUE SPACES.
022600     05  FILLER                       PIC X(28)
022700                         VALUE "DAILY TRANSACTION POSTING (".
022800     05  RPT-TITLE-DAY                PIC X(09).
022900     05  FILLER                       PIC X(01) VALUE SPACE.
023000     05  RPT-TITLE-CCYY               PIC 9(04).
023100     05  FILLER                       PIC X(01) VALUE "/".
023200     05  RPT-TITLE-MM                 PIC 9(02).
023300     05  FILLER                       PIC X(01) VALUE "/".
023400     05  RPT-TITLE-DD                 PIC 9(02).
023500     05  FILLER                       PIC X(01) VALUE ")".
023600     05  FILLER                       PIC X(08) VALUE
023700                         "   PAGE ".
023800     05  RPT-TITLE-PAGE               PIC ZZZ9.
023900
024000 01  RPT-HEADER-LINE.
024100     05  FILLER                       PIC X(01) VALUE SPACE.
024200     05  FILLER                       PIC X(20) VALUE
024300                         "TRANSACTION ID".
024400     05  FILLER                       PIC X(01) VALUE SPACE.
024500     05  FILLER                       PIC X(10) VALUE "TYPE".
024600     05  FILLER                       PIC X(01) VALUE SPACE.
024700     05  FILLER                       PIC X(10) VALUE "FROM ACCT".
024800     05  FILLER                       PIC X(01) VALUE SPACE.
024900     05  FILLER                       PIC X(10) VALUE "TO ACCT".
025000     05  FILLER                       PIC X(01) VALUE SPACE.
025100     05  FILLER                       PIC X(12) VALUE
025200                         "      AMOUNT".
025300     05  FILLER                       PIC X(01) VALUE SPACE.
025400     05  FILLER                       PIC X(10) VALUE "STATUS".
025500     05  FILLER                       PIC X(01) VALUE SPACE.
025600     05  FILLER                       PIC X(20) VALUE "REASON".
025700
025800 01  RPT-DETAIL-LINE.
025900     05  FILLER                       PIC X(01) VALUE SPACE.
026000     05  RPT-DTL-TRAN-ID               PIC X(20).
026100     05  FILLER                       PIC X(01) VALUE SPACE.
026200     05  RPT-DTL-TYPE                  PIC X(10).
026300     05  FILLER                       PIC X(01) VALUE SPACE.
026400     05  RPT-DTL-FROM                  PIC X(10).
026500     05  FILLER                       PIC X(01) VALUE SPACE.
026600     05  RPT-DTL-TO                    PIC X(10).
026700     05  FILLER                       PIC X(01) VALUE SPACE.
026800     05  RPT-DTL-AMOUNT                PIC ZZ,ZZZ,ZZ9.99-.
026900     05  FILLER                       PIC X(01) VALUE SPACE.
027000     05  RPT-DTL-STATUS                PIC X(10).
027100     05  FILLER                       PIC X(01) VALUE SPACE.
027200     05  RPT-DTL-REASON                PIC X(20).
027300
027400 01  RPT-ACCT-TITLE-LINE.
027500     05  FILLER                       PIC X(05) VALUE SPACES.
027600     05  FILLER                       PIC X(30) VALUE
027700                         "ACCOUNT ACTIVITY SUMMARY".
027800
027900 01  RPT-ACCT-HEADER-LINE.
028000     05  FILLER                       PIC X(01) VALUE SPACE.
028100     05  FILLER                       PIC X(10) VALUE
028200                         "ACCOUNT NO".
028300     05  FILLER                       PIC X(02) VALUE SPACES.
028400     05  FILLER                       PIC X(15) VALUE
028500                         "  OPENING BAL".
028600     05  FILLER                       PIC X(02) VALUE SPACES.
028700     05  FILLER                       PIC X(15) VALUE
028800                         "  NET MOVEMENT".
028900     05  FILLER                       PIC X(02) VALUE SPACES.
029000     05  FILLER                       PIC X(15) VALUE
029100                         "  CLOSING BAL".
029200     05  FILLER                       PIC X(02) VALUE SPACES.
029300     05  FILLER                       PIC X(15) VALUE
029400                         "  AVAILABLE BAL".
029500
029600 01  RPT-ACCT-DETAIL-LINE.
029700     05  FILLER                       PIC X(01) VALUE SPACE.
029800     05  RPT-ACT-NUMBER                PIC X(10).
029900     05  FILLER                       PIC X(02) VALUE SPACES.
030000     05  RPT-ACT-OPENING              PIC ZZ,ZZZ,ZZ9.99-.
030100     05  FILLER                       PIC X(02) VALUE SPACES.
030200     05  RPT-ACT-MOVEMENT             PIC ZZ,ZZZ,ZZ9.99-.
030300     05  FILLER                       PIC X(02) VALUE SPACES.
030400     05  RPT-ACT-CLOSING              PIC ZZ,ZZZ,ZZ9.99-.
030500     05  FILLER                       PIC X(02) VALUE SPACES.
030600     05  RPT-ACT-AVAILABLE            PIC ZZ,ZZZ,ZZ9.99-.
030700
030800 01  RPT-TOTALS-LINE.
030900     05  FILLER                       PIC X(02) VALUE SPACES.
031000     05  RPT-TOT-LABEL                 PIC X(30).
031100     05  RPT-TOT-READ                  PIC ZZZ,ZZ9.
031200     05  FILLER                       PIC X(02) VALUE SPACES.
031300     05  RPT-TOT-COMPLETED             PIC ZZZ,ZZ9.
031400     05  FILLER                       PIC X(02) VALUE SPACES.
031500     05  RPT-TOT-FAILED                PIC ZZZ,ZZ9.
031600
031700*-----------------------------------------------------------------
031800*  GRAND-TOTAL ROW - COUNT AND AMOUNT TOGETHER, USED FOR THE
031900*  READ/COMPLETED/FAILED LINES AND THE ALERTS-RAISED LINE (WHOSE
032000*  AMOUNT FIELD IS LEFT BLANK - ALERTS HAVE NO MONEY ATTACHED)
032100*-----------------------------------------------------------------
032200 01  RPT-GRAND-TOTAL-LINE.
032300     05  FILLER                       PIC X(02) VALUE SPACES.
032400     05  RPT-GRD-LABEL                 PIC X(22).
032500     05  RPT-GRD-COUNT                 PIC ZZZ,ZZ9.
032600     05  FILLER                       PIC X(02) VALUE SPACES.
032700     05  RPT-GRD-AMOUNT                 PIC ZZ,ZZZ,ZZ9.99-.
032800
032900*-----------------------------------------------------------------
033000*  LINKAGE AREA USED WHEN THIS PROGRAM CALLS ACCTSVC
033100*-----------------------------------------------------------------
033200 COPY "C:\Copybooks\AcctSvcLk.cpy".
033300
033400*-----------------------------------------------------------------
033500*  LINKAGE AREA USED WHEN THIS PROGRAM CALLS NOTIFYSVC
033600*-----------------------------------------------------------------
033700 01  WS-NOTIFY-AREA.
033800     COPY "C:\Copybooks\NotifSvcLk.cpy"
033900          REPLACING ==NL-LINKAGE-AREA== BY ==WS-NOTIFY-AREA==.
034000
034100******************************************************************
034200 PROCEDURE                   DIVISION.
034300*-----------------------------------------------------------------
034400 100-POST-TRANSACTIONS.
034500     PERFORM 200-INITIATE-TRANSACTION-POSTING.
034600     PERFORM 200-PROCEED-TRANSACTION-POSTING
034700             UNTIL WS-TRANS-EOF.
034800     PERFORM 200-TERMINATE-TRANSACTION-POSTING.
034900     STOP RUN.
035000
035100*-----------------------------------------------------------------
035200 200-INITIATE-TRANSACTION-POSTING.
035300     PERFORM 300-OPEN-ALL-FILES.
035400     PERFORM 300-INITIALIZE-WORKING-STORAGE.
035500     PERFORM 300-LOAD-ACCOUNT-TABLE.
035600     PERFORM 300-OPEN-NOTIFICATION-FILE.
035700     PERFORM 300-READ-TRANS-IN
035800             THRU 300-READ-TRANS-IN-EXIT.
035900     PERFORM 400-PRINT-REPORT-TITLE
036000             THRU 400-PRINT-REPORT-TITLE-EXIT.
036100     PERFORM 410-PRINT-REPORT-HEADER
036200             THRU 410-PRINT-REPORT-HEADER-EXIT.
036300
036400*-----------------------------------------------------------------
036500 200-PROCEED-TRANSACTION-POSTING.
036600     PERFORM 500-POST-ONE-TRANSACTION
036700             THRU 500-POST-ONE-TRANSACTION-EXIT.
036800     PERFORM 300-READ-TRANS-IN
036900             THRU 300-READ-TRANS-IN-EXIT.
037000
037100*-----------------------------------------------------------------
037200 200-TERMINATE-TRANSACTION-POSTING.
037300     PERFORM 600-PRINT-ACCOUNT-SECTION
037400             THRU 600-PRINT-ACCOUNT-SECTION-EXIT.
037500     PERFORM 300-FLUSH-ACCOUNT-TABLE.
037600     PERFORM 300-CLOSE-NOTIFICATION-FILE.
037700     PERFORM 650-PRINT-FINAL-TOTALS
037800             THRU 650-PRINT-FINAL-TOTALS-EXIT.
037900     PERFORM 300-CLOSE-ALL-FILES.
038000
038100*-----------------------------------------------------------------
038200 300-OPEN-ALL-FILES.
038300     OPEN INPUT  TRANS-IN.
038400     OPEN OUTPUT TRANS-OUT.
038500     OPEN OUTPUT POSTING-REPORT.
038600
038700*-----------------------------------------------------------------
038800 300-INITIALIZE-WORKING-STORAGE.
038900     MOVE ZERO                        TO WS-READ-CNT
039000                                          WS-COMPLETED-CNT
039100                                          WS-FAILED-CNT
039200                                          WS-NEXT-TRAN-SEQ
039300                                          WS-ACCT-MOVE-COUNT
039400                                          RPT-LINE-CNT
039500                                          WS-PAGE-NO
039600                                          WS-ACCTS-READ-CNT
039700                                          WS-ACCTS-CREATED-CNT
039800                                          WS-ALERTS-RAISED.
039900     MOVE ZERO                        TO WS-READ-AMOUNT
040000                                          WS-COMPLETED-AMOUNT
040100                                          WS-FAILED-AMOUNT.
040200     INITIALIZE WS-TYPE-TOTALS.
040300     MOVE "TRANSFER  "  TO WS-TYPE-NAME (1).
040400     MOVE "DEPOSIT   "  TO WS-TYPE-NAME (2).
040500     MOVE "WITHDRAWAL" TO WS-TYPE-NAME (3).
040600     MOVE "PAYMENT   "  TO WS-TYPE-NAME (4).
040700     MOVE "REFUND    "  TO WS-TYPE-NAME (5).
040800     MOVE "FEE       "  TO WS-TYPE-NAME (6).
040900     MOVE "INTEREST  "  TO WS-TYPE-NAME (7).
041000     MOVE "ADJUSTMENT" TO WS-TYPE-NAME (8).
041100     MOVE "TXN"                        TO WS-NEW-TRAN-ID-PREFIX.
041200     ACCEPT WS-TODAY-WORK FROM DATE YYYYMMDD.
041300
041400*-----------------------------------------------------------------
041500 300-LOAD-ACCOUNT-TABLE.
041600     SET AL-FUNC-LOAD                  TO TRUE.
041700     CALL "ACCTSVC" USING AL-LINKAGE-AREA.
041800
041900*-----------------------------------------------------------------
042000 300-OPEN-NOTIFICATION-FILE.
042100     MOVE SPACES                       TO WS-NOTIFY-AREA.
042200     SET NL-FUNC-OPEN-ADD               TO TRUE.
042300     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
042400
042500*-----------------------------------------------------------------
042600 300-FLUSH-ACCOUNT-TABLE.
042700     SET AL-FUNC-FLUSH                  TO TRUE.
042800     CALL "ACCTSVC" USING AL-LINKAGE-AREA.
042900     MOVE AL-RESULT-ACCTS-READ          TO WS-ACCTS-READ-CNT.
043000     MOVE AL-RESULT-ACCTS-CREATED       TO WS-ACCTS-CREATED-CNT.
043100
043200*-----------------------------------------------------------------
043300 300-CLOSE-NOTIFICATION-FILE.
043400     MOVE SPACES                       TO WS-NOTIFY-AREA.
043500     SET NL-FUNC-CLOSE                  TO TRUE.
043600     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
043700     MOVE NL-TOTAL-RAISED               TO WS-ALERTS-RAISED.
043800
043900*-----------------------------------------------------------------
044000 300-CLOSE-ALL-FILES.
044100     CLOSE TRANS-IN.
044200     CLOSE TRANS-OUT.
044300     CLOSE POSTING-REPORT.
044400
044500*-----------------------------------------------------------------
044600 300-READ-TRANS-IN.
044700     READ TRANS-IN
044800         AT END
044900             MOVE "Y"                   TO WS-TRANS-EOF-SW
045000             GO TO 300-READ-TRANS-IN-EXIT.
045100     ADD 1                              TO WS-READ-CNT.
045200 300-READ-TRANS-IN-EXIT.
045300     EXIT.
045400
045500******************************************************************
045600* Build the title line for a new run - weekday name plus the
045700* run date, same idiom the report section has always used.
045800*-----------------------------------------------------------------
045900 400-PRINT-REPORT-TITLE.
046000     MOVE SPACES                       TO RPT-TITLE-LINE.
046100     ACCEPT WS-DAY-OF-WEEK FROM DAY-OF-WEEK.
046200     MOVE WS-DAY-NAME (WS-DAY-OF-WEEK)  TO RPT-TITLE-DAY.
046300     MOVE WS-TODAY-CCYY                 TO RPT-TITLE-CCYY.
046400     MOVE WS-TODAY-MM                   TO RPT-TITLE-MM.
046500     MOVE WS-TODAY-DD                   TO RPT-TITLE-DD.
046600     ADD 1                               TO WS-PAGE-NO.
046700     MOVE WS-PAGE-NO                     TO RPT-TITLE-PAGE.
046800     WRITE RPT-LINE-OUT FROM RPT-TITLE-LINE
046900             AFTER ADVANCING PAGE.
047000     MOVE ZERO                          TO RPT-LINE-CNT.
047100 400-PRINT-REPORT-TITLE-EXIT.
047200     EXIT.
047300
047400*-----------------------------------------------------------------
047500 410-PRINT-REPORT-HEADER.
047600     WRITE RPT-LINE-OUT FROM RPT-HEADER-LINE
047700             AFTER ADVANCING 2 LINES.
047800 410-PRINT-REPORT-HEADER-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200* Post one transaction: assign an ID if blank, edit it, route it
048300* by type (TRAN-TYPE-SUPPORTED gates the dispatch - PAYMENT,
048400* REFUND, FEE, INTEREST AND ADJUSTMENT fall to the UNSUPPORTED
048500* TYPE rejection below), roll it into the control totals and the
048600* per-account movement table, write it to TRANS-OUT, print its
048700* detail line.
048800*-----------------------------------------------------------------
048900 500-POST-ONE-TRANSACTION.
049000     PERFORM 505-ASSIGN-TRANSACTION-ID
049100             THRU 505-ASSIGN-TRANSACTION-ID-EXIT.
049200     PERFORM 510-EDIT-TRANSACTION
049300             THRU 510-EDIT-TRANSACTION-EXIT.
049400     IF NOT TRAN-STATUS-FAILED OF TRAN-REC
049500         IF TRAN-TYPE-SUPPORTED OF TRAN-REC
049600             EVALUATE TRUE
049700                 WHEN TRAN-TYPE-TRANSFER OF TRAN-REC
049800                     PERFORM 520-POST-TRANSFER
049900                             THRU 520-POST-TRANSFER-EXIT
050000                 WHEN TRAN-TYPE-DEPOSIT OF TRAN-REC
050100                     PERFORM 530-POST-DEPOSIT
050200                             THRU 530-POST-DEPOSIT-EXIT
050300                 WHEN TRAN-TYPE-WITHDRAWAL OF TRAN-REC
050400                     PERFORM 540-POST-WITHDRAWAL
050500                             THRU 540-POST-WITHDRAWAL-EXIT
050600             END-EVALUATE
050700         ELSE
050800             SET TRAN-STATUS-FAILED OF TRAN-REC TO TRUE
050900             MOVE "UNSUPPORTED TYPE"
051000                     TO TRAN-STATUS-REASON OF TRAN-REC
051100         END-IF
051200     END-IF.
051300     PERFORM 550-ACCUMULATE-TOTALS
051400             THRU 550-ACCUMULATE-TOTALS-EXIT.
051500     PERFORM 560-WRITE-TRANS-OUT
051600             THRU 560-WRITE-TRANS-OUT-EXIT.
051700     PERFORM 570-PRINT-DETAIL-LINE
051800             THRU 570-PRINT-DETAIL-LINE-EXIT.
051900 500-POST-ONE-TRANSACTION-EXIT.
052000     EXIT.
052100
052200*-----------------------------------------------------------------
052300* House convention (see TRANREC) - blank TRAN-ID on input means
052400* assign the next "TXN" + sequence number ourselves.
052500*-----------------------------------------------------------------
052600 505-ASSIGN-TRANSACTION-ID.
052700     IF TRAN-ID OF TRAN-REC = SPACES
052800         ADD 1                          TO WS-NEXT-TRAN-SEQ
052900         MOVE WS-NEXT-TRAN-SEQ           TO
053000                             WS-NEW-TRAN-ID-SEQUENCE
053100         MOVE WS-NEW-TRAN-ID             TO TRAN-ID OF TRAN-REC
053200     END-IF.
053300 505-ASSIGN-TRANSACTION-ID-EXIT.
053400     EXIT.
053500
053600*-----------------------------------------------------------------
053700* Stamp the run date and reject anything with a non-positive
053800* amount before it ever reaches a posting paragraph.
053900*-----------------------------------------------------------------
054000 510-EDIT-TRANSACTION.
054100     MOVE WS-TODAY-WORK                 TO TRAN-PROC-DATE OF
054200                                            TRAN-REC.
054300     IF TRAN-AMOUNT OF TRAN-REC < 0.01
054400         SET TRAN-STATUS-FAILED OF TRAN-REC TO TRUE
054500         MOVE "INVALID AMOUNT"
054600                 TO TRAN-STATUS-REASON OF TRAN-REC
054700     ELSE
054800         SET TRAN-STATUS-PROCESSING OF TRAN-REC TO TRUE
054900     END-IF.
055000 510-EDIT-TRANSACTION-EXIT.
055100     EXIT.
055200
055300******************************************************************
055400* Debit TRAN-FROM-ACCT, then credit TRAN-TO-ACCT.  If the credit
055500* leg fails the debit is reversed so the run never leaves money
055600* in limbo between two accounts.
055700*-----------------------------------------------------------------
055800 520-POST-TRANSFER.
055900     MOVE TRAN-FROM-ACCT OF TRAN-REC    TO AL-ACCOUNT-NUMBER.
056000     SET  AL-FUNC-POST                  TO TRUE.
056100     SET  AL-POST-DEBIT                 TO TRUE.
056200     MOVE TRAN-AMOUNT OF TRAN-REC       TO AL-AMOUNT.
056300     MOVE TRAN-ID     OF TRAN-REC       TO AL-TRAN-ID.
056400     CALL "ACCTSVC" USING AL-LINKAGE-AREA.
056500     IF NOT AL-RETURN-OK
056600         SET TRAN-STATUS-FAILED OF TRAN-REC TO TRUE
056700         MOVE AL-REASON TO TRAN-STATUS-REASON OF TRAN-REC
056800     ELSE
056900         MOVE TRAN-TO-ACCT OF TRAN-REC   TO AL-ACCOUNT-NUMBER
057000         SET  AL-FUNC-POST               TO TRUE
057100         SET  AL-POST-CREDIT             TO TRUE
057200         CALL "ACCTSVC" USING AL-LINKAGE-AREA
057300         IF AL-RETURN-OK
057400             SET TRAN-STATUS-COMPLETED OF TRAN-REC TO TRUE
057500             MOVE TRAN-FROM-ACCT OF TRAN-REC TO WS-MOVE-ACCOUNT
057600             COMPUTE WS-MOVE-DELTA =
057700                     ZERO - TRAN-AMOUNT OF TRAN-REC
057800             PERFORM 555-ACCUMULATE-ACCOUNT-MOVEMENT
057900                     THRU 555-ACCUMULATE-ACCOUNT-MOVEMENT-EXIT
058000             MOVE TRAN-TO-ACCT OF TRAN-REC TO WS-MOVE-ACCOUNT
058100             MOVE TRAN-AMOUNT OF TRAN-REC  TO WS-MOVE-DELTA
058200             PERFORM 555-ACCUMULATE-ACCOUNT-MOVEMENT
058300                     THRU 555-ACCUMULATE-ACCOUNT-MOVEMENT-EXIT
058400             IF TRAN-AMOUNT OF TRAN-REC > 5000.00
058500                 PERFORM 545-RAISE-HIGH-VALUE-TRAN
058600                         THRU 545-RAISE-HIGH-VALUE-TRAN-EXIT
058700             END-IF
058800         ELSE
058900             MOVE TRAN-FROM-ACCT OF TRAN-REC TO
059000                                     AL-ACCOUNT-NUMBER
059100             SET  AL-FUNC-POST             TO TRUE
059200             SET  AL-POST-CREDIT           TO TRUE
059300             MOVE TRAN-AMOUNT OF TRAN-REC   TO AL-AMOUNT
059400             CALL "ACCTSVC" USING AL-LINKAGE-AREA
059500             SET TRAN-STATUS-FAILED OF TRAN-REC TO TRUE
059600             STRING "CREDIT LEG FAILED, DEBIT REVERSED - "
059700                     AL-REASON DELIMITED BY SIZE
059800                     INTO TRAN-STATUS-REASON OF TRAN-REC
059900         END-IF
060000     END-IF.
060100 520-POST-TRANSFER-EXIT.
060200     EXIT.
060300
060400*-----------------------------------------------------------------
060500 530-POST-DEPOSIT.
060600     MOVE TRAN-TO-ACCT OF TRAN-REC      TO AL-ACCOUNT-NUMBER.
060700     SET  AL-FUNC-POST                  TO TRUE.
060800     SET  AL-POST-CREDIT                TO TRUE.
060900     MOVE TRAN-AMOUNT OF TRAN-REC       TO AL-AMOUNT.
061000     MOVE TRAN-ID     OF TRAN-REC       TO AL-TRAN-ID.
061100     CALL "ACCTSVC" USING AL-LINKAGE-AREA.
061200     IF AL-RETURN-OK
061300         SET TRAN-STATUS-COMPLETED OF TRAN-REC TO TRUE
061400         MOVE TRAN-TO-ACCT OF TRAN-REC   TO WS-MOVE-ACCOUNT
061500         MOVE TRAN-AMOUNT OF TRAN-REC    TO WS-MOVE-DELTA
061600         PERFORM 555-ACCUMULATE-ACCOUNT-MOVEMENT
061700                 THRU 555-ACCUMULATE-ACCOUNT-MOVEMENT-EXIT
061800         IF TRAN-AMOUNT OF TRAN-REC > 5000.00
061900             PERFORM 545-RAISE-HIGH-VALUE-TRAN
062000                     THRU 545-RAISE-HIGH-VALUE-TRAN-EXIT
062100         END-IF
062200     ELSE
062300         SET TRAN-STATUS-FAILED OF TRAN-REC TO TRUE
062400         MOVE AL-REASON TO TRAN-STATUS-REASON OF TRAN-REC
062500     END-IF.
062600 530-POST-DEPOSIT-EXIT.
062700     EXIT.
062800
062900*-----------------------------------------------------------------
063000 540-POST-WITHDRAWAL.
063100     MOVE TRAN-FROM-ACCT OF TRAN-REC    TO AL-ACCOUNT-NUMBER.
063200     SET  AL-FUNC-POST                  TO TRUE.
063300     SET  AL-POST-DEBIT                 TO TRUE.
063400     MOVE TRAN-AMOUNT OF TRAN-REC       TO AL-AMOUNT.
063500     MOVE TRAN-ID     OF TRAN-REC       TO AL-TRAN-ID.
063600     CALL "ACCTSVC" USING AL-LINKAGE-AREA.
063700     IF AL-RETURN-OK
063800         SET TRAN-STATUS-COMPLETED OF TRAN-REC TO TRUE
063900         MOVE TRAN-FROM-ACCT OF TRAN-REC TO WS-MOVE-ACCOUNT
064000         COMPUTE WS-MOVE-DELTA =
064100                 ZERO - TRAN-AMOUNT OF TRAN-REC
064200         PERFORM 555-ACCUMULATE-ACCOUNT-MOVEMENT
064300                 THRU 555-ACCUMULATE-ACCOUNT-MOVEMENT-EXIT
064400         IF TRAN-AMOUNT OF TRAN-REC > 5000.00
064500             PERFORM 545-RAISE-HIGH-VALUE-TRAN
064600                     THRU 545-RAISE-HIGH-VALUE-TRAN-EXIT
064700         END-IF
064800     ELSE
064900         SET TRAN-STATUS-FAILED OF TRAN-REC TO TRUE
065000         MOVE AL-REASON TO TRAN-STATUS-REASON OF TRAN-REC
065100     END-IF.
065200 540-POST-WITHDRAWAL-EXIT.
065300     EXIT.
065400
065500*-----------------------------------------------------------------
065600* Raise the HIGH-VALUE-TRAN alert (amount over 5000.00 on a
065700* transaction that actually completed).  AL-RESULT-USER-ID comes
065800* back from the leg ACCTSVC just posted.
065900*-----------------------------------------------------------------
066000 545-RAISE-HIGH-VALUE-TRAN.
066100     MOVE SPACES                        TO WS-NOTIFY-AREA.
066200     SET  NL-FUNC-RAISE                  TO TRUE.
066300     MOVE "HIGH-VALUE-TRAN     "         TO NL-EVENT-TYPE.
066400     MOVE AL-RESULT-USER-ID              TO NL-USER-ID.
066500     MOVE "NOTICE@BANK-OPS.EXAMPLE"      TO NL-RECIPIENT.
066600     MOVE "EMAIL"                        TO NL-CHANNEL.
066700     MOVE "HIGH"                         TO NL-PRIORITY.
066800     STRING "HIGH VALUE TRANSACTION " TRAN-ID OF TRAN-REC
066900             DELIMITED BY SIZE INTO NL-SUBJECT.
067000     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
067100 545-RAISE-HIGH-VALUE-TRAN-EXIT.
067200     EXIT.
067300
067400*-----------------------------------------------------------------
067500 550-ACCUMULATE-TOTALS.
067600     ADD TRAN-AMOUNT OF TRAN-REC        TO WS-READ-AMOUNT.
067700     IF TRAN-STATUS-COMPLETED OF TRAN-REC
067800         ADD 1                          TO WS-COMPLETED-CNT
067900         ADD TRAN-AMOUNT OF TRAN-REC     TO WS-COMPLETED-AMOUNT
068000     ELSE
068100         ADD 1                          TO WS-FAILED-CNT
068200         ADD TRAN-AMOUNT OF TRAN-REC     TO WS-FAILED-AMOUNT
068300     END-IF.
068400     SET WS-TYPE-IDX                    TO 1.
068500     SEARCH WS-TYPE-ENTRY
068600         AT END
068700             CONTINUE
068800         WHEN WS-TYPE-NAME (WS-TYPE-IDX) = TRAN-TYPE OF TRAN-REC
068900             ADD 1 TO WS-TYPE-READ-CNT (WS-TYPE-IDX)
069000             IF TRAN-STATUS-COMPLETED OF TRAN-REC
069100                 ADD 1 TO WS-TYPE-COMPLETED-CNT (WS-TYPE-IDX)
069200             ELSE
069300                 ADD 1 TO WS-TYPE-FAILED-CNT (WS-TYPE-IDX)
069400             END-IF
069500     END-SEARCH.
069600 550-ACCUMULATE-TOTALS-EXIT.
069700     EXIT.
069800
069900*-----------------------------------------------------------------
070000* Fold one successful leg's signed amount into the running net
070100* movement for WS-MOVE-ACCOUNT - add to an existing entry if the
070200* account has moved already this run, else open a new one.
070300*-----------------------------------------------------------------
070400 555-ACCUMULATE-ACCOUNT-MOVEMENT.
070500     SET WS-MOVE-IDX                    TO 1.
070600     SEARCH WS-ACCT-MOVE-ENTRY
070700         AT END
070800             ADD 1                      TO WS-ACCT-MOVE-COUNT
070900             MOVE WS-MOVE-ACCOUNT       TO
071000                     WS-MOVE-ACCT-NUMBER (WS-ACCT-MOVE-COUNT)
071100             MOVE WS-MOVE-DELTA         TO
071200                     WS-MOVE-NET-AMOUNT (WS-ACCT-MOVE-COUNT)
071300         WHEN WS-MOVE-ACCT-NUMBER (WS-MOVE-IDX) = WS-MOVE-ACCOUNT
071400             ADD WS-MOVE-DELTA          TO
071500                     WS-MOVE-NET-AMOUNT (WS-MOVE-IDX)
071600     END-SEARCH.
071700 555-ACCUMULATE-ACCOUNT-MOVEMENT-EXIT.
071800     EXIT.
071900
072000*-----------------------------------------------------------------
072100 560-WRITE-TRANS-OUT.
072200     MOVE TRAN-ID            OF TRAN-REC TO TRAN-ID       OF
072300                                             TRAN-REC-OUT.
072400     MOVE TRAN-TYPE          OF TRAN-REC TO TRAN-TYPE     OF
072500                                             TRAN-REC-OUT.
072600     MOVE TRAN-AMOUNT        OF TRAN-REC TO TRAN-AMOUNT   OF
072700                                             TRAN-REC-OUT.
072800     MOVE TRAN-FEES          OF TRAN-REC TO TRAN-FEES     OF
072900                                             TRAN-REC-OUT.
073000     MOVE TRAN-CURRENCY      OF TRAN-REC TO TRAN-CURRENCY OF
073100                                             TRAN-REC-OUT.
073200     MOVE TRAN-FROM-ACCT     OF TRAN-REC TO TRAN-FROM-ACCT
073300                                             OF TRAN-REC-OUT.
073400     MOVE TRAN-TO-ACCT       OF TRAN-REC TO TRAN-TO-ACCT  OF
073500                                             TRAN-REC-OUT.
073600     MOVE TRAN-DESC          OF TRAN-REC TO TRAN-DESC     OF
073700                                             TRAN-REC-OUT.
073800     MOVE TRAN-REFERENCE     OF TRAN-REC TO TRAN-REFERENCE
073900                                             OF TRAN-REC-OUT.
074000     MOVE TRAN-STATUS        OF TRAN-REC TO TRAN-STATUS   OF
074100                                             TRAN-REC-OUT.
074200     MOVE TRAN-STATUS-REASON OF TRAN-REC TO TRAN-STATUS-REASON
074300                                             OF TRAN-REC-OUT.
074400     MOVE TRAN-DATE          OF TRAN-REC TO TRAN-DATE     OF
074500                                             TRAN-REC-OUT.
074600     MOVE TRAN-PROC-DATE     OF TRAN-REC TO TRAN-PROC-DATE
074700                                             OF TRAN-REC-OUT.
074800     WRITE TRAN-REC-OUT.
074900 560-WRITE-TRANS-OUT-EXIT.
075000     EXIT.
075100
075200*-----------------------------------------------------------------
075300 570-PRINT-DETAIL-LINE.
075400     IF RPT-LINE-CNT > 10
075500         PERFORM 575-PAGE-SKIP
075600                 THRU 575-PAGE-SKIP-EXIT
075700     END-IF.
075800     MOVE SPACES                        TO RPT-DETAIL-LINE.
075900     MOVE TRAN-ID      OF TRAN-REC       TO RPT-DTL-TRAN-ID.
076000     MOVE TRAN-TYPE    OF TRAN-REC       TO RPT-DTL-TYPE.
076100     MOVE TRAN-FROM-ACCT OF TRAN-REC     TO RPT-DTL-FROM.
076200     MOVE TRAN-TO-ACCT OF TRAN-REC       TO RPT-DTL-TO.
076300     MOVE TRAN-AMOUNT  OF TRAN-REC       TO RPT-DTL-AMOUNT.
076400     MOVE TRAN-STATUS  OF TRAN-REC       TO RPT-DTL-STATUS.
076500     MOVE TRAN-STATUS-REASON OF TRAN-REC TO RPT-DTL-REASON.
076600     WRITE RPT-LINE-OUT FROM RPT-DETAIL-LINE
076700             AFTER ADVANCING 1 LINES.
076800     ADD 1                               TO RPT-LINE-CNT.
076900 570-PRINT-DETAIL-LINE-EXIT.
077000     EXIT.
077100
077200*-----------------------------------------------------------------
077300 575-PAGE-SKIP.
077400     PERFORM 400-PRINT-REPORT-TITLE
077500             THRU 400-PRINT-REPORT-TITLE-EXIT.
077600     PERFORM 410-PRINT-REPORT-HEADER
077700             THRU 410-PRINT-REPORT-HEADER-EXIT.
077800 575-PAGE-SKIP-EXIT.
077900     EXIT.
078000
078100******************************************************************
078200* Walk ACCTSVC's table one account at a time (NEXT-SUMMARY) and
078300* print each account's opening/net-movement/closing/available
078400* line; an account ACCTSVC never mentions never had a
078500* transaction posted against it and is left out of this section.
078600*-----------------------------------------------------------------
078700 600-PRINT-ACCOUNT-SECTION.
078800     WRITE RPT-LINE-OUT FROM RPT-ACCT-TITLE-LINE
078900             AFTER ADVANCING PAGE.
079000     WRITE RPT-LINE-OUT FROM RPT-ACCT-HEADER-LINE
079100             AFTER ADVANCING 2 LINES.
079200     MOVE ZERO                           TO RPT-LINE-CNT.
079300     SET  AL-FUNC-NEXT-SUMMARY            TO TRUE.
079400     CALL "ACCTSVC" USING AL-LINKAGE-AREA.
079500     PERFORM 620-PRINT-ACCOUNT-LINE
079600             THRU 620-PRINT-ACCOUNT-LINE-EXIT
079700             UNTIL AL-SUM-END-OF-TABLE.
079800 600-PRINT-ACCOUNT-SECTION-EXIT.
079900     EXIT.
080000
080100*-----------------------------------------------------------------
080200* Net movement for this account is zero unless 555- recorded a
080300* posting against it earlier in the run.
080400*-----------------------------------------------------------------
080500 610-FIND-ACCOUNT-MOVEMENT.
080600     MOVE ZERO                           TO WS-MOVE-DELTA.
080700     SET WS-MOVE-IDX                     TO 1.
080800     SEARCH WS-ACCT-MOVE-ENTRY
080900         AT END
081000             CONTINUE
081100         WHEN WS-MOVE-ACCT-NUMBER (WS-MOVE-IDX) =
081200                                 AL-SUM-ACCOUNT-NUMBER
081300             MOVE WS-MOVE-NET-AMOUNT (WS-MOVE-IDX)
081400                                       TO WS-MOVE-DELTA
081500     END-SEARCH.
081600 610-FIND-ACCOUNT-MOVEMENT-EXIT.
081700     EXIT.
081800
081900*-----------------------------------------------------------------
082000 620-PRINT-ACCOUNT-LINE.
082100     IF RPT-LINE-CNT > 10
082200         WRITE RPT-LINE-OUT FROM RPT-ACCT-HEADER-LINE
082300                 AFTER ADVANCING PAGE
082400         MOVE ZERO                       TO RPT-LINE-CNT
082500     END-IF.
082600     PERFORM 610-FIND-ACCOUNT-MOVEMENT
082700             THRU 610-FIND-ACCOUNT-MOVEMENT-EXIT.
082800     MOVE SPACES                         TO RPT-ACCT-DETAIL-LINE.
082900     MOVE AL-SUM-ACCOUNT-NUMBER           TO RPT-ACT-NUMBER.
083000     MOVE AL-SUM-OPENING-BAL              TO RPT-ACT-OPENING.
083100     MOVE WS-MOVE-DELTA                   TO RPT-ACT-MOVEMENT.
083200     MOVE AL-SUM-CLOSING-BAL              TO RPT-ACT-CLOSING.
083300     MOVE AL-SUM-AVAIL-BAL                TO RPT-ACT-AVAILABLE.
083400     WRITE RPT-LINE-OUT FROM RPT-ACCT-DETAIL-LINE
083500             AFTER ADVANCING 1 LINES.
083600     ADD 1                                TO RPT-LINE-CNT.
083700     SET  AL-FUNC-NEXT-SUMMARY             TO TRUE.
083800     CALL "ACCTSVC" USING AL-LINKAGE-AREA.
083900 620-PRINT-ACCOUNT-LINE-EXIT.
084000     EXIT.
084100
084200******************************************************************
084300* Print the per-type control totals, then the grand totals.
084400*-----------------------------------------------------------------
084500 650-PRINT-FINAL-TOTALS.
084600     WRITE RPT-LINE-OUT FROM RPT-ACCT-TITLE-LINE
084700             AFTER ADVANCING PAGE.
084800     MOVE SPACES                         TO RPT-GRAND-TOTAL-LINE.
084900     MOVE "READ"                         TO RPT-GRD-LABEL.
085000     MOVE WS-READ-CNT                    TO RPT-GRD-COUNT.
085100     MOVE WS-READ-AMOUNT                 TO RPT-GRD-AMOUNT.
085200     WRITE RPT-LINE-OUT FROM RPT-GRAND-TOTAL-LINE
085300             AFTER ADVANCING 2 LINES.
085400     MOVE SPACES                         TO RPT-GRAND-TOTAL-LINE.
085500     MOVE "COMPLETED"                    TO RPT-GRD-LABEL.
085600     MOVE WS-COMPLETED-CNT               TO RPT-GRD-COUNT.
085700     MOVE WS-COMPLETED-AMOUNT            TO RPT-GRD-AMOUNT.
085800     WRITE RPT-LINE-OUT FROM RPT-GRAND-TOTAL-LINE
085900             AFTER ADVANCING 1 LINES.
086000     MOVE SPACES                         TO RPT-GRAND-TOTAL-LINE.
086100     MOVE "FAILED"                       TO RPT-GRD-LABEL.
086200     MOVE WS-FAILED-CNT                  TO RPT-GRD-COUNT.
086300     MOVE WS-FAILED-AMOUNT               TO RPT-GRD-AMOUNT.
086400     WRITE RPT-LINE-OUT FROM RPT-GRAND-TOTAL-LINE
086500             AFTER ADVANCING 1 LINES.
086600     MOVE SPACES                         TO RPT-GRAND-TOTAL-LINE.
086700     MOVE "ALERTS RAISED"                TO RPT-GRD-LABEL.
086800     MOVE WS-ALERTS-RAISED               TO RPT-GRD-COUNT.
086900     WRITE RPT-LINE-OUT FROM RPT-GRAND-TOTAL-LINE
087000             AFTER ADVANCING 1 LINES.
087100     MOVE SPACES                         TO RPT-GRAND-TOTAL-LINE.
087200     MOVE "ACCOUNTS READ"                TO RPT-GRD-LABEL.
087300     MOVE WS-ACCTS-READ-CNT              TO RPT-GRD-COUNT.
087400     WRITE RPT-LINE-OUT FROM RPT-GRAND-TOTAL-LINE
087500             AFTER ADVANCING 1 LINES.
087600     MOVE SPACES                         TO RPT-GRAND-TOTAL-LINE.
087700     MOVE "ACCOUNTS OPENED"              TO RPT-GRD-LABEL.
087800     MOVE WS-ACCTS-CREATED-CNT           TO RPT-GRD-COUNT.
087900     WRITE RPT-LINE-OUT FROM RPT-GRAND-TOTAL-LINE
088000             AFTER ADVANCING 1 LINES.
088100     MOVE SPACES                         TO RPT-TOTALS-LINE.
088200     MOVE "TRANSACTION TYPE     READ  COMPLETED    FAILED"
088300                                          TO RPT-TOT-LABEL.
088400     WRITE RPT-LINE-OUT FROM RPT-TOTALS-LINE
088500             AFTER ADVANCING 2 LINES.
088600     PERFORM 655-PRINT-ONE-TYPE-TOTAL
088700             THRU 655-PRINT-ONE-TYPE-TOTAL-EXIT
088800             VARYING WS-TYPE-IDX FROM 1 BY 1
088900             UNTIL WS-TYPE-IDX > 8.
089000 650-PRINT-FINAL-TOTALS-EXIT.
089100     EXIT.
089200
089300*-----------------------------------------------------------------
089400 655-PRINT-ONE-TYPE-TOTAL.
089500     MOVE SPACES                         TO RPT-TOTALS-LINE.
089600     MOVE WS-TYPE-NAME (WS-TYPE-IDX)     TO RPT-TOT-LABEL.
089700     MOVE WS-TYPE-READ-CNT      (WS-TYPE-IDX) TO RPT-TOT-READ.
089800     MOVE WS-TYPE-COMPLETED-CNT (WS-TYPE-IDX) TO
089900                                         RPT-TOT-COMPLETED.
090000     MOVE WS-TYPE-FAILED-CNT    (WS-TYPE-IDX) TO RPT-TOT-FAILED.
090100     WRITE RPT-LINE-OUT FROM RPT-TOTALS-LINE
090200             AFTER ADVANCING 1 LINES.
090300 655-PRINT-ONE-TYPE-TOTAL-EXIT.
090400     EXIT.
