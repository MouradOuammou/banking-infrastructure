000100******************************************************************
000200* This program is the callable Account Maintenance / Balance
000300*    Engine for the deposit-accounts posting suite.
000400*
000500* Used File
000600*    - Account Master File (Input) : ACCOUNTS-IN
000700*    - Account Master File (Output): ACCOUNTS-OUT
000800*
000900* Called by TRANPOST through the ACSVCLK linkage area with one
001000* of four function codes:
001100*    LOAD         - read ACCOUNTS-IN into the in-memory account
001200*                    table, opening any PENDING-APPR request in
001300*                    the same pass (see 225-).
001400*    POST         - apply one CREDIT or DEBIT to the account
001500*                    named in AL-ACCOUNT-NUMBER.
001600*    FLUSH        - rewrite the account table to ACCOUNTS-OUT.
001700*    NEXT-SUMMARY - hand back one account's opening/closing/
001800*                    available balance for the posting report's
001900*                    control-break section; repeat until
002000*                    AL-SUM-END-OF-TABLE.
002100*
002200* The account table lives in this subprogram's WORKING-STORAGE,
002300* which COBOL keeps resident across CALLs within the same run as
002400* long as ACCTSVC is not reloaded with the INITIAL attribute, so
002500* TRANPOST never sees the table itself - only the four functions
002600* above.
002700*
002800* OPERATIONAL NOTE - new-account requests are carried on
002900* ACCOUNTS-IN itself with ACCT-STATUS of PENDING-APPR and a blank
003000* ACCT-NUMBER; by house convention these are appended after the
003100* numbered accounts so the file stays in ACCT-NUMBER order for
003200* the table's SEARCH ALL once each request is assigned a number.
003300* 200- CARRIES THE HIGHEST ACCT-NUMBER LOADED FORWARD IN
003400* WS-NEXT-ACCT-SEQ AS IT READS, SO 225- ALWAYS HANDS OUT A NUMBER
003500* ABOVE EVERY ACCOUNT ALREADY ON FILE - GOOD RUN TO RUN, AND THE
003600* TABLE STAYS IN THE ASCENDING ORDER SEARCH ALL DEPENDS ON.
003700******************************************************************
003800 IDENTIFICATION              DIVISION.
003900*-----------------------------------------------------------------
004000 PROGRAM-ID.                 ACCTSVC.
004100 AUTHOR.                     R. F. HALVERSEN.
004200 INSTALLATION.               MIDSTATE SAVINGS  -  DATA PROCESSING.
004300 DATE-WRITTEN.               NOVEMBER 30, 1991.
004400 DATE-COMPILED.
004500 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
004600*-----------------------------------------------------------------
004700* CHANGE LOG
004800*-----------------------------------------------------------------
004900*   DATE      BY    REQUEST    DESCRIPTION
005000*   --------  ----  ---------  ----------------------------------
005100*   11/30/91  RFH   DP-0340    ORIGINAL PROGRAM - LOAD/POST/FLUSH.DP-0340 
005200*   02/14/92  RFH   DP-0344    FIXED 320- TO RECOMPUTE AVAILABLE  DP-0344 
005300*                              BALANCE BEFORE THE FUNDS TEST, NOT DP-0344 
005400*                              AFTER (WAS ALLOWING ONE-OVER).     DP-0344 
005500*   07/09/93  LMB   DP-0361    ADDED 225-OPEN-NEW-ACCOUNT FOR THE DP-0361 
005600*                              NEW PENDING-APPR REQUESTS CARRIED  DP-0361 
005700*                              ON THE MASTER FILE.                DP-0361 
005800*   01/22/94  LMB   DP-0368    IBAN/BIC NOW BUILT IN 225- INSTEAD DP-0368 
005900*                              OF BEING KEYED BY THE BRANCH CLERK.DP-0368 
006000*   04/02/95  LMB   DP-0378    ADDED NEXT-SUMMARY FUNCTION FOR THEDP-0378 
006100*                              NEW POSTING-REPORT CONTROL BREAK.  DP-0378 
006200*   05/06/96  LMB   DP-0383    HIGH-VALUE-DEBIT ALERT NOW RAISED  DP-0383 
006300*                              HERE (AMOUNT > 1000.00) INSTEAD OF DP-0383 
006400*                              BEING LEFT TO THE CALLER.          DP-0383 
006500*   02/19/99  TCK   DP-0416    Y2K REVIEW - WS-TODAY-WORK ALREADY DP-0416 
006600*                              CARRIES A FULL 4-DIGIT YEAR, NO    DP-0416 
006700*                              CHANGE REQUIRED.                   DP-0416 
006800*   11/14/96  LMB   DP-0387    310-/320- NOW RETURN THE OWNING    DP-0387 
006900*                              USER-ID SO TRANPOST CAN ADDRESS THEDP-0387 
007000*                              NEW HIGH-VALUE-TRAN ALERT.         DP-0387 
007100*   09/11/03  DQP   DP-0455    RAISED TABLE CEILING 4000 TO 9999  DP-0455
007200*                              ACCOUNTS PER BRANCH CONSOLIDATION. DP-0455
007300*   03/02/04  MKR   DP-0461    225- WAS SEEDING WS-NEXT-ACCT-SEQ   DP-0461
007400*                              FROM ZERO EVERY RUN, HANDING OUT    DP-0461
007500*                              THE SAME NEW NUMBERS DAY TO DAY,    DP-0461
007600*                              AND APPENDING THEM AFTER HIGHER     DP-0461
007700*                              ACCOUNT NUMBERS WITH NOTHING TO     DP-0461
007800*                              RE-SORT THE TABLE - SEARCH ALL      DP-0461
007900*                              WOULD HAVE MISSED THEM.  220- NOW   DP-0461
008000*                              CARRIES THE HIGHEST ACCT-NUMBER     DP-0461
008100*                              LOADED FORWARD AS THE SEED, SO NEW  DP-0461
008200*                              NUMBERS ARE ALWAYS ABOVE EVERY      DP-0461
008300*                              ACCOUNT ALREADY ON FILE.            DP-0461
008400*   03/09/04  MKR   DP-0463    WS-ACCT-READ-CNT AND                DP-0463
008500*                              WS-ACCT-CREATE-CNT WERE KEPT BY     DP-0463
008600*                              200- BUT NEVER SURFACED TO THE      DP-0463
008700*                              CALLER.  400- NOW RETURNS THEM ON   DP-0463
008800*                              AL-RESULT-ACCTS-READ AND            DP-0463
008900*                              AL-RESULT-ACCTS-CREATED.            DP-0463
009000*-----------------------------------------------------------------
009100 ENVIRONMENT                 DIVISION.
009200*-----------------------------------------------------------------
009300 CONFIGURATION               SECTION.
009400 SOURCE-COMPUTER.            IBM-370.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     UPSI-0 ON STATUS IS DP-TRACE-SWITCH-ON
009800            OFF STATUS IS DP-TRACE-SWITCH-OFF.
009900*-----------------------------------------------------------------
010000 INPUT-OUTPUT                SECTION.
010100 FILE-CONTROL.
010200     SELECT  ACCOUNTS-IN
010300             ASSIGN TO ACCTIN
010400             ORGANIZATION IS LINE SEQUENTIAL
010500             FILE STATUS IS WS-ACCTIN-STATUS.
010600
010700     SELECT  ACCOUNTS-OUT
010800             ASSIGN TO ACCTOUT
010900             ORGANIZATION IS LINE SEQUENTIAL
011000             FILE STATUS IS WS-ACCTOUT-STATUS.
011100
011200******************************************************************
011300 DATA                        DIVISION.
011400*-----------------------------------------------------------------
011500 FILE                        SECTION.
011600 FD  ACCOUNTS-IN
011700     RECORD CONTAINS 200 CHARACTERS
011800     DATA RECORD IS ACCT-REC.
011900     COPY "C:\Copybooks\AcctRec.cpy".
012000
012100 FD  ACCOUNTS-OUT
012200     RECORD CONTAINS 200 CHARACTERS
012300     DATA RECORD IS ACCT-REC-OUT.
012400     COPY "C:\Copybooks\AcctRec.cpy"
012500          REPLACING ==ACCT-REC== BY ==ACCT-REC-OUT==.
012600
012700*-----------------------------------------------------------------
012800 WORKING-STORAGE             SECTION.
012900*-----------------------------------------------------------------
013000 01  WS-PROGRAM-SWITCHES.
013100     05  WS-ACCOUNTS-EOF-SW          PIC X(01) VALUE "N".
013200         88  WS-ACCOUNTS-EOF              VALUE "Y".
013300     05  WS-RUN-INITIALIZED-SW       PIC X(01) VALUE "N".
013400         88  WS-RUN-INITIALIZED           VALUE "Y".
013500     05  FILLER                      PIC X(02).
013600
013700 01  WS-FILE-STATUS-FIELDS.
013800     05  WS-ACCTIN-STATUS            PIC X(02).
013900         88  WS-ACCTIN-OK                 VALUE "00".
014000     05  WS-ACCTOUT-STATUS           PIC X(02).
014100         88  WS-ACCTOUT-OK                VALUE "00".
014200     05  FILLER                      PIC X(03).
014300
014400*-----------------------------------------------------------------
014500*  77-LEVEL COUNTERS AND SWITCHES, ALL BINARY
014600*-----------------------------------------------------------------
014700 77  WS-TABLE-COUNT                  PIC S9(04) COMP VALUE ZERO.
014800 77  WS-ACCT-READ-CNT                PIC S9(07) COMP VALUE ZERO.
014900 77  WS-ACCT-CREATE-CNT              PIC S9(05) COMP VALUE ZERO.
015000 77  WS-NEXT-ACCT-SEQ                PIC S9(10) COMP VALUE ZERO.
015100
015200*-----------------------------------------------------------------
015300*  ACCOUNT-NUMBER GENERATOR - DUAL VIEW SO THE SEQUENCE NUMBER
015400*  CAN BE COMPUTED AS 9(10) THEN MOVED OUT AS X(10) IN ONE STEP
015500*-----------------------------------------------------------------
015600 01  WS-NEW-ACCT-NUM                 PIC X(10).
015700 01  WS-NEW-ACCT-NUM-R REDEFINES WS-NEW-ACCT-NUM
015800                                     PIC 9(10).
015900
016000*-----------------------------------------------------------------
016100*  IBAN BUILD AREA - "FR76" + "30003" + "00001" + ACCOUNT NUMBER,
016200*  ASSEMBLED PIECE BY PIECE THEN MOVED OUT AS ONE FLAT FIELD
016300*-----------------------------------------------------------------
016400 01  WS-IBAN-BUILD.
016500     05  WS-IBAN-COUNTRY              PIC X(04) VALUE "FR76".
016600     05  WS-IBAN-BANK-CODE            PIC X(05) VALUE "30003".
016700     05  WS-IBAN-BRANCH-CODE          PIC X(05) VALUE "00001".
016800     05  WS-IBAN-ACCT-NUMBER          PIC X(10).
016900     05  FILLER                       PIC X(03) VALUE SPACES.
017000 01  WS-IBAN-BUILD-FLAT REDEFINES WS-IBAN-BUILD
017100                                      PIC X(27).
017200
017300*-----------------------------------------------------------------
017400*  TODAY'S DATE, FOR THE TRACE DISPLAY ONLY (UPSI-0 ON)
017500*-----------------------------------------------------------------
017600 01  WS-TODAY-WORK                    PIC 9(08) VALUE ZERO.
017700 01  WS-TODAY-WORK-R REDEFINES WS-TODAY-WORK.
017800     05  WS-TODAY-CCYY                PIC 9(04).
017900     05  WS-TODAY-MM                  PIC 9(02).
018000     05  WS-TODAY-DD                  PIC 9(02).
018100
018200*-----------------------------------------------------------------
018300*  CONSTANT RECIPIENTS - NEITHER THE MASTER NOR THE POST REQUEST
018400*  CARRIES A CUSTOMER E-MAIL, SO ACCOUNT-LEVEL ALERTS RAISED HERE
018500*  ALWAYS USE A STANDING ADDRESS UNTIL THE MASTER LAYOUT CARRIES
018600*  ONE OF ITS OWN.
018700*-----------------------------------------------------------------
018800 01  WS-NO-EMAIL-ON-FILE              PIC X(40)
018900                             VALUE "NOTICE@BANK-OPS.EXAMPLE".
019000 01  WS-RISK-DESK-ADDRESS              PIC X(40)
019100                             VALUE "RISKALERT@BANK-OPS.EXAMPLE".
019200
019300*-----------------------------------------------------------------
019400*  THE ACCOUNT TABLE - LOADED ONCE PER RUN BY 200-, SEARCHED BY
019500*  305-, REWRITTEN BY 400-.  KEPT IN ACCT-NUMBER SEQUENCE SO
019600*  SEARCH ALL CAN BINARY-SEARCH IT.
019700*-----------------------------------------------------------------
019800 01  ACCT-TABLE.
019900     05  ACCT-TBL-ENTRY OCCURS 1 TO 9999 TIMES
020000                         DEPENDING ON WS-TABLE-COUNT
020100                         ASCENDING KEY IS TBL-ACCT-NUMBER
020200                         INDEXED BY TBL-IDX TBL-SAVE-IDX.
020300         10  TBL-ACCT-ID              PIC 9(09).
020400         10  TBL-ACCT-NUMBER          PIC X(10).
020500         10  TBL-ACCT-USER-ID         PIC 9(09).
020600         10  TBL-ACCT-TYPE            PIC X(10).
020700         10  TBL-ACCT-BALANCE         PIC S9(13)V99.
020800         10  TBL-ACCT-AVAIL-BAL       PIC S9(13)V99.
020900         10  TBL-ACCT-OVERDRAFT       PIC S9(13)V99.
021000         10  TBL-ACCT-OPENING-BAL     PIC S9(13)V99.
021100         10  TBL-ACCT-CURRENCY        PIC X(03).
021200         10  TBL-ACCT-STATUS          PIC X(12).
021300             88  TBL-STATUS-ACTIVE         VALUE "ACTIVE      ".
021400             88  TBL-STATUS-PENDING-APPR   VALUE "PENDING-APPR".
021500         10  TBL-ACCT-BRANCH          PIC X(05).
021600         10  TBL-ACCT-IBAN            PIC X(27).
021700         10  TBL-ACCT-BIC             PIC X(08).
021800         10  FILLER                   PIC X(05).
021900
022000*-----------------------------------------------------------------
022100*  LINKAGE AREA USED WHEN THIS PROGRAM ITSELF CALLS NOTIFYSVC
022200*-----------------------------------------------------------------
022300 01  WS-NOTIFY-AREA.
022400     COPY "C:\Copybooks\NotifSvcLk.cpy"
022500          REPLACING ==NL-LINKAGE-AREA== BY ==WS-NOTIFY-AREA==.
022600
022700*-----------------------------------------------------------------
022800 LINKAGE                     SECTION.
022900*-----------------------------------------------------------------
023000 COPY "C:\Copybooks\AcctSvcLk.cpy".
023100
023200******************************************************************
023300 PROCEDURE                   DIVISION    USING AL-LINKAGE-AREA.
023400*-----------------------------------------------------------------
023500* Main procedure - one call, one function.
023600*-----------------------------------------------------------------
023700 100-ACCOUNT-SERVICE.
023800     EVALUATE TRUE
023900         WHEN AL-FUNC-LOAD
024000             PERFORM 200-LOAD-ACCOUNT-TABLE
024100                     THRU 200-LOAD-ACCOUNT-TABLE-EXIT
024200         WHEN AL-FUNC-POST
024300             PERFORM 300-POST-REQUEST
024400                     THRU 300-POST-REQUEST-EXIT
024500         WHEN AL-FUNC-FLUSH
024600             PERFORM 400-FLUSH-ACCOUNT-TABLE
024700                     THRU 400-FLUSH-ACCOUNT-TABLE-EXIT
024800         WHEN AL-FUNC-NEXT-SUMMARY
024900             PERFORM 450-NEXT-SUMMARY
025000                     THRU 450-NEXT-SUMMARY-EXIT
025100         WHEN OTHER
025200             MOVE "99"                TO AL-RETURN-CODE
025300             MOVE "UNKNOWN FUNCTION CODE" TO AL-REASON
025400     END-EVALUATE.
025500
025600     EXIT PROGRAM.
025700
025800******************************************************************
025900* Open the master, load every account into the table in file
026000* order (already ascending by ACCT-NUMBER except for trailing
026100* PENDING-APPR requests, which 225- numbers as it goes).
026200*-----------------------------------------------------------------
026300 200-LOAD-ACCOUNT-TABLE.
026400     IF DP-TRACE-SWITCH-ON
026500         ACCEPT WS-TODAY-WORK FROM DATE YYYYMMDD
026600         DISPLAY "ACCTSVC LOAD STARTING " WS-TODAY-CCYY "-"
026700                 WS-TODAY-MM "-" WS-TODAY-DD
026800     END-IF.
026900     OPEN INPUT ACCOUNTS-IN.
027000     MOVE ZERO                       TO WS-TABLE-COUNT.
027100     MOVE "N"                        TO WS-ACCOUNTS-EOF-SW.
027200     PERFORM 210-READ-ACCOUNTS-IN THRU 210-READ-ACCOUNTS-IN-EXIT.
027300     PERFORM 220-BUILD-TABLE-ENTRY THRU 220-BUILD-TABLE-ENTRY-EXIT
027400             UNTIL WS-ACCOUNTS-EOF.
027500     CLOSE ACCOUNTS-IN.
027600     SET  WS-RUN-INITIALIZED         TO TRUE.
027700     MOVE ZERO                       TO TBL-SAVE-IDX.
027800     MOVE "00"                       TO AL-RETURN-CODE.
027900 200-LOAD-ACCOUNT-TABLE-EXIT.
028000     EXIT.
028100
028200*-----------------------------------------------------------------
028300 210-READ-ACCOUNTS-IN.
028400     READ ACCOUNTS-IN
028500         AT END
028600             MOVE "Y"                TO WS-ACCOUNTS-EOF-SW
028700             GO TO 210-READ-ACCOUNTS-IN-EXIT.
028800     ADD 1                           TO WS-ACCT-READ-CNT.
028900 210-READ-ACCOUNTS-IN-EXIT.
029000     EXIT.
029100
029200*-----------------------------------------------------------------
029300* Build one table entry from the record just read.  A status of
029400* PENDING-APPR means the branch filed a new-account request
029500* rather than an existing account, so 225- must number it first;
029600* otherwise carry this account's own number forward into
029700* WS-NEXT-ACCT-SEQ when it is the highest seen so far, so 225-
029800* always has the true ceiling to build on, not just a count of
029900* how many new accounts this run has opened.
030000*-----------------------------------------------------------------
030100 220-BUILD-TABLE-ENTRY.
030200     ADD 1                           TO WS-TABLE-COUNT.
030300     IF ACCT-STATUS-PENDING-APPR OF ACCT-REC
030400         PERFORM 225-OPEN-NEW-ACCOUNT
030500                 THRU 225-OPEN-NEW-ACCOUNT-EXIT
030600     ELSE
030700         IF ACCT-NUMBER-DIGITS OF ACCT-REC > WS-NEXT-ACCT-SEQ
030800             MOVE ACCT-NUMBER-DIGITS OF ACCT-REC
030900                                     TO WS-NEXT-ACCT-SEQ
031000         END-IF
031100     END-IF.
031200     MOVE ACCT-ID        OF ACCT-REC TO TBL-ACCT-ID
031300                                        (WS-TABLE-COUNT).
031400     MOVE ACCT-NUMBER    OF ACCT-REC TO TBL-ACCT-NUMBER
031500                                        (WS-TABLE-COUNT).
031600     MOVE ACCT-USER-ID   OF ACCT-REC TO TBL-ACCT-USER-ID
031700                                        (WS-TABLE-COUNT).
031800     MOVE ACCT-TYPE      OF ACCT-REC TO TBL-ACCT-TYPE
031900                                        (WS-TABLE-COUNT).
032000     MOVE ACCT-BALANCE   OF ACCT-REC TO TBL-ACCT-BALANCE
032100                                        (WS-TABLE-COUNT),
032200                                        TBL-ACCT-OPENING-BAL
032300                                        (WS-TABLE-COUNT).
032400     MOVE ACCT-AVAIL-BAL OF ACCT-REC TO TBL-ACCT-AVAIL-BAL
032500                                        (WS-TABLE-COUNT).
032600     MOVE ACCT-OVERDRAFT OF ACCT-REC TO TBL-ACCT-OVERDRAFT
032700                                        (WS-TABLE-COUNT).
032800     MOVE ACCT-CURRENCY  OF ACCT-REC TO TBL-ACCT-CURRENCY
032900                                        (WS-TABLE-COUNT).
033000     MOVE ACCT-STATUS    OF ACCT-REC TO TBL-ACCT-STATUS
033100                                        (WS-TABLE-COUNT).
033200     MOVE ACCT-BRANCH    OF ACCT-REC TO TBL-ACCT-BRANCH
033300                                        (WS-TABLE-COUNT).
033400     MOVE ACCT-IBAN      OF ACCT-REC TO TBL-ACCT-IBAN
033500                                        (WS-TABLE-COUNT).
033600     MOVE ACCT-BIC       OF ACCT-REC TO TBL-ACCT-BIC
033700                                        (WS-TABLE-COUNT).
033800     PERFORM 210-READ-ACCOUNTS-IN THRU 210-READ-ACCOUNTS-IN-EXIT.
033900 220-BUILD-TABLE-ENTRY-EXIT.
034000     EXIT.
034100
034200*-----------------------------------------------------------------
034300* Turn a PENDING-APPR request into an ACTIVE account: assign the
034400* next account number above the highest one 220- has carried
034500* forward in WS-NEXT-ACCT-SEQ, build the IBAN/BIC, open the
034600* available balance at initial deposit plus overdraft limit, and
034700* raise the ACCOUNT-CREATED notice (placeholder recipient - the
034800* master never carries a customer e-mail address).
034900*-----------------------------------------------------------------
035000 225-OPEN-NEW-ACCOUNT.
035100     ADD 1                           TO WS-NEXT-ACCT-SEQ,
035200                                         WS-ACCT-CREATE-CNT.
035300     MOVE WS-NEXT-ACCT-SEQ            TO WS-NEW-ACCT-NUM-R.
035400     MOVE WS-NEW-ACCT-NUM              TO ACCT-NUMBER OF ACCT-REC,
035500                                           WS-IBAN-ACCT-NUMBER.
035600     MOVE WS-IBAN-BUILD-FLAT            TO ACCT-IBAN OF ACCT-REC.
035700     MOVE "BANKFRPP"                    TO ACCT-BIC OF ACCT-REC.
035800     SET  ACCT-STATUS-ACTIVE OF ACCT-REC TO TRUE.
035900     COMPUTE ACCT-AVAIL-BAL OF ACCT-REC =
036000             ACCT-BALANCE OF ACCT-REC +
036100             ACCT-OVERDRAFT OF ACCT-REC.
036200     PERFORM 227-RAISE-ACCOUNT-CREATED
036300             THRU 227-RAISE-ACCOUNT-CREATED-EXIT.
036400 225-OPEN-NEW-ACCOUNT-EXIT.
036500     EXIT.
036600
036700*-----------------------------------------------------------------
036800 227-RAISE-ACCOUNT-CREATED.
036900     MOVE SPACES                      TO WS-NOTIFY-AREA.
037000     SET  NL-FUNC-RAISE                TO TRUE.
037100     MOVE "ACCOUNT-CREATED     "       TO NL-EVENT-TYPE.
037200     MOVE ACCT-USER-ID OF ACCT-REC     TO NL-USER-ID.
037300     MOVE WS-NO-EMAIL-ON-FILE          TO NL-RECIPIENT.
037400     MOVE "EMAIL"                      TO NL-CHANNEL.
037500     MOVE "NORMAL"                     TO NL-PRIORITY.
037600     STRING "NEW ACCOUNT OPENED " ACCT-NUMBER OF ACCT-REC
037700             DELIMITED BY SIZE INTO NL-SUBJECT.
037800     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
037900 227-RAISE-ACCOUNT-CREATED-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300* Apply one posting request to the account named in
038400* AL-ACCOUNT-NUMBER.  AL-RETURN-CODE/AL-REASON come back set on
038500* any failure; the caller decides what that means for the
038600* transaction it is posting.
038700*-----------------------------------------------------------------
038800 300-POST-REQUEST.
038900     MOVE "00"                         TO AL-RETURN-CODE.
039000     MOVE SPACES                       TO AL-REASON.
039100     PERFORM 305-FIND-ACCOUNT THRU 305-FIND-ACCOUNT-EXIT.
039200     IF AL-RETURN-OK
039300         IF NOT TBL-STATUS-ACTIVE (TBL-IDX)
039400             MOVE "20"                  TO AL-RETURN-CODE
039500             MOVE "ACCOUNT NOT ACTIVE"   TO AL-REASON
039600         ELSE
039700             IF AL-POST-CREDIT
039800                 PERFORM 310-POST-CREDIT
039900                         THRU 310-POST-CREDIT-EXIT
040000             ELSE
040100                 PERFORM 320-POST-DEBIT
040200                         THRU 320-POST-DEBIT-EXIT
040300             END-IF
040400         END-IF
040500     END-IF.
040600 300-POST-REQUEST-EXIT.
040700     EXIT.
040800
040900*-----------------------------------------------------------------
041000* Binary search the account table; TBL-IDX is left pointing at
041100* the match for 310-/320- to use.
041200*-----------------------------------------------------------------
041300 305-FIND-ACCOUNT.
041400     SET TBL-IDX                       TO 1.
041500     SEARCH ALL ACCT-TBL-ENTRY
041600         AT END
041700             MOVE "10"                  TO AL-RETURN-CODE
041800             MOVE "ACCOUNT NOT FOUND"     TO AL-REASON
041900         WHEN TBL-ACCT-NUMBER (TBL-IDX) = AL-ACCOUNT-NUMBER
042000             CONTINUE
042100     END-SEARCH.
042200 305-FIND-ACCOUNT-EXIT.
042300     EXIT.
042400
042500*-----------------------------------------------------------------
042600 310-POST-CREDIT.
042700     ADD AL-AMOUNT                     TO TBL-ACCT-BALANCE
042800                                           (TBL-IDX).
042900     PERFORM 330-RECOMPUTE-AVAILABLE
043000             THRU 330-RECOMPUTE-AVAILABLE-EXIT.
043100     MOVE TBL-ACCT-BALANCE   (TBL-IDX)  TO AL-RESULT-BALANCE.
043200     MOVE TBL-ACCT-AVAIL-BAL (TBL-IDX)  TO AL-RESULT-AVAIL-BAL.
043300     MOVE TBL-ACCT-USER-ID   (TBL-IDX)  TO AL-RESULT-USER-ID.
043400 310-POST-CREDIT-EXIT.
043500     EXIT.
043600
043700*-----------------------------------------------------------------
043800 320-POST-DEBIT.
043900     IF TBL-ACCT-AVAIL-BAL (TBL-IDX) < AL-AMOUNT
044000         MOVE "30"                      TO AL-RETURN-CODE
044100         MOVE "INSUFFICIENT FUNDS"       TO AL-REASON
044200     ELSE
044300         SUBTRACT AL-AMOUNT              FROM TBL-ACCT-BALANCE
044400                                               (TBL-IDX)
044500         PERFORM 330-RECOMPUTE-AVAILABLE
044600                 THRU 330-RECOMPUTE-AVAILABLE-EXIT
044700         MOVE TBL-ACCT-BALANCE   (TBL-IDX) TO AL-RESULT-BALANCE
044800         MOVE TBL-ACCT-AVAIL-BAL (TBL-IDX) TO AL-RESULT-AVAIL-BAL
044900         MOVE TBL-ACCT-USER-ID   (TBL-IDX) TO AL-RESULT-USER-ID
045000         IF AL-AMOUNT > 1000.00
045100             PERFORM 325-RAISE-HIGH-VALUE-DEBIT
045200                     THRU 325-RAISE-HIGH-VALUE-DEBIT-EXIT
045300         END-IF
045400     END-IF.
045500 320-POST-DEBIT-EXIT.
045600     EXIT.
045700
045800*-----------------------------------------------------------------
045900 325-RAISE-HIGH-VALUE-DEBIT.
046000     MOVE SPACES                        TO WS-NOTIFY-AREA.
046100     SET  NL-FUNC-RAISE                  TO TRUE.
046200     MOVE "HIGH-VALUE-DEBIT    "         TO NL-EVENT-TYPE.
046300     MOVE TBL-ACCT-USER-ID (TBL-IDX)     TO NL-USER-ID.
046400     MOVE WS-RISK-DESK-ADDRESS           TO NL-RECIPIENT.
046500     MOVE "EMAIL"                        TO NL-CHANNEL.
046600     MOVE "HIGH"                         TO NL-PRIORITY.
046700     STRING "HIGH VALUE DEBIT " AL-ACCOUNT-NUMBER
046800             DELIMITED BY SIZE INTO NL-SUBJECT.
046900     CALL "NOTIFYSVC" USING WS-NOTIFY-AREA.
047000 325-RAISE-HIGH-VALUE-DEBIT-EXIT.
047100     EXIT.
047200
047300*-----------------------------------------------------------------
047400 330-RECOMPUTE-AVAILABLE.
047500     COMPUTE TBL-ACCT-AVAIL-BAL (TBL-IDX) =
047600             TBL-ACCT-BALANCE (TBL-IDX) + TBL-ACCT-OVERDRAFT
047700                                           (TBL-IDX).
047800 330-RECOMPUTE-AVAILABLE-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200* Rewrite the whole table to ACCOUNTS-OUT in table order (which
048300* is ACCT-NUMBER order), then rewind the NEXT-SUMMARY pointer so
048400* the caller can walk the same table for the posting report.
048500* Also hands WS-ACCT-READ-CNT and WS-ACCT-CREATE-CNT back to the
048600* caller on AL-RESULT-ACCTS-READ/-CREATED - 200- is the only
048700* place that ever ticks these counts, so FLUSH is where they
048800* surface.
048900*-----------------------------------------------------------------
049000 400-FLUSH-ACCOUNT-TABLE.
049100     OPEN OUTPUT ACCOUNTS-OUT.
049200     PERFORM 410-WRITE-ACCOUNT-ENTRY
049300             THRU 410-WRITE-ACCOUNT-ENTRY-EXIT
049400             VARYING TBL-IDX FROM 1 BY 1
049500             UNTIL TBL-IDX > WS-TABLE-COUNT.
049600     CLOSE ACCOUNTS-OUT.
049700     MOVE ZERO                          TO TBL-SAVE-IDX.
049800     MOVE WS-ACCT-READ-CNT              TO AL-RESULT-ACCTS-READ.
049900     MOVE WS-ACCT-CREATE-CNT            TO AL-RESULT-ACCTS-CREATED.
050000     MOVE "00"                          TO AL-RETURN-CODE.
050100 400-FLUSH-ACCOUNT-TABLE-EXIT.
050200     EXIT.
050300
050400*-----------------------------------------------------------------
050500 410-WRITE-ACCOUNT-ENTRY.
050600     MOVE TBL-ACCT-ID       (TBL-IDX) TO ACCT-ID       OF
050700                                          ACCT-REC-OUT.
050800     MOVE TBL-ACCT-NUMBER   (TBL-IDX) TO ACCT-NUMBER   OF
050900                                          ACCT-REC-OUT.
051000     MOVE TBL-ACCT-USER-ID  (TBL-IDX) TO ACCT-USER-ID  OF
051100                                          ACCT-REC-OUT.
051200     MOVE TBL-ACCT-TYPE     (TBL-IDX) TO ACCT-TYPE     OF
051300                                          ACCT-REC-OUT.
051400     MOVE TBL-ACCT-BALANCE  (TBL-IDX) TO ACCT-BALANCE  OF
051500                                          ACCT-REC-OUT.
051600     MOVE TBL-ACCT-AVAIL-BAL(TBL-IDX) TO ACCT-AVAIL-BAL OF
051700                                          ACCT-REC-OUT.
051800     MOVE TBL-ACCT-OVERDRAFT(TBL-IDX) TO ACCT-OVERDRAFT OF
051900                                          ACCT-REC-OUT.
052000     MOVE TBL-ACCT-CURRENCY (TBL-IDX) TO ACCT-CURRENCY OF
052100                                          ACCT-REC-OUT.
052200     MOVE TBL-ACCT-STATUS   (TBL-IDX) TO ACCT-STATUS   OF
052300                                          ACCT-REC-OUT.
052400     MOVE TBL-ACCT-BRANCH   (TBL-IDX) TO ACCT-BRANCH   OF
052500                                          ACCT-REC-OUT.
052600     MOVE TBL-ACCT-IBAN     (TBL-IDX) TO ACCT-IBAN     OF
052700                                          ACCT-REC-OUT.
052800     MOVE TBL-ACCT-BIC      (TBL-IDX) TO ACCT-BIC      OF
052900                                          ACCT-REC-OUT.
053000     WRITE ACCT-REC-OUT.
053100 410-WRITE-ACCOUNT-ENTRY-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500* Hand back one account's balances for the report's control
053600* break, in table order, one call per account; AL-SUM-END-OF-
053700* TABLE comes on once every account has been returned.
053800*-----------------------------------------------------------------
053900 450-NEXT-SUMMARY.
054000     ADD 1                              TO TBL-SAVE-IDX.
054100     IF TBL-SAVE-IDX > WS-TABLE-COUNT
054200         SET AL-SUM-END-OF-TABLE          TO TRUE
054300     ELSE
054400         MOVE "N"                         TO AL-SUM-EOT
054500         MOVE TBL-ACCT-NUMBER (TBL-SAVE-IDX)
054600                                    TO AL-SUM-ACCOUNT-NUMBER
054700         MOVE TBL-ACCT-OPENING-BAL (TBL-SAVE-IDX)
054800                                           TO AL-SUM-OPENING-BAL
054900         MOVE TBL-ACCT-BALANCE (TBL-SAVE-IDX)
055000                                           TO AL-SUM-CLOSING-BAL
055100         MOVE TBL-ACCT-AVAIL-BAL (TBL-SAVE-IDX)
055200                                           TO AL-SUM-AVAIL-BAL
055300     END-IF.
055400     MOVE "00"                            TO AL-RETURN-CODE.
055500 450-NEXT-SUMMARY-EXIT.
055600     EXIT.
