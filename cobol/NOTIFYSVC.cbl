000100******************************************************************
000200* This program is the callable Alert / Notification Rules Engine
000300*    for the deposit-accounts posting suite.
000400*
000500* Used File
000600*    - Alert / Notification File (Output) : NOTIF-OUT
000700*
000800* Called by CUSTREG and TRANPOST through the NTSVCLK linkage area
000900* with one of four function codes:
001000*    OPEN-NEW  - open NOTIF-OUT fresh (CUSTREG, first job step of
001100*                 the day's run).
001200*    OPEN-ADD  - extend the same NOTIF-OUT (TRANPOST, second job
001300*                 step, same run date).
001400*    RAISE     - build and write one notification from the fields
001500*                 the caller set in the linkage area; the caller
001600*                 supplies everything about the event itself,
001700*                 this program only decides deliverability and
001800*                 assigns the notification its own identity.
001900*    CLOSE     - close NOTIF-OUT and hand back NL-TOTAL-RAISED so
002000*                 the caller's footer can show how many alerts it
002100*                 raised this job step.
002200*
002300* Every CALLER raises its own event types directly - ACCTSVC for
002400* ACCOUNT-CREATED/HIGH-VALUE-DEBIT, TRANPOST for HIGH-VALUE-TRAN,
002500* CUSTREG for WELCOME - this program never decides WHEN to raise
002600* an alert, only HOW to dispose of one once raised.  NOTIF-TYPE
002700* also carries a STATUS-CHANGE value per its domain, but nothing
002800* in this batch ever sets an account to SUSPENDED or CLOSED to
002900* raise one - no request kind on ACCOUNTS-IN drives that change.
003000******************************************************************
003100 IDENTIFICATION              DIVISION.
003200*-----------------------------------------------------------------
003300 PROGRAM-ID.                 NOTIFYSVC.
003400 AUTHOR.                     L. M. BRENNAN.
003500 INSTALLATION.               MIDSTATE SAVINGS  -  DATA PROCESSING.
003600 DATE-WRITTEN.               OCTOBER 11, 1988.
003700 DATE-COMPILED.
003800 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
003900*-----------------------------------------------------------------
004000* CHANGE LOG
004100*-----------------------------------------------------------------
004200*   DATE      BY    REQUEST    DESCRIPTION
004300*   --------  ----  ---------  ----------------------------------
004400*   10/11/88  LMB   DP-0284    ORIGINAL PROGRAM - ONE FUNCTION,   DP-0284 
004500*                              RAISE, WRITE-ONLY TO NOTIF-OUT.    DP-0284 
004600*   07/09/93  LMB   DP-0362    ADDED 220-SET-RETRY-ELIGIBILITY SO DP-0362 
004700*                              NOTIF-RETRY-CNT IS SET THE SAME    DP-0362 
004800*                              WAY ON EVERY RECORD, NOT LEFT TO   DP-0362 
004900*                              WHATEVER THE CALLER HAPPENED TO    DP-0362 
005000*                              INITIALIZE.                        DP-0362 
005100*   05/06/94  LMB   DP-0371    ADDED OPEN-NEW/OPEN-ADD FUNCTIONS  DP-0371 
005200*                              SO CUSTREG AND TRANPOST CAN SHARE  DP-0371 
005300*                              ONE NOTIF-OUT ACROSS TWO JOB STEPS DP-0371 
005400*                              OF THE SAME RUN.                   DP-0371 
005500*   11/21/96  LMB   DP-0388    ADDED CLOSE FUNCTION'S             DP-0388 
005600*                              NL-TOTAL-RAISED RESPONSE SO        DP-0388 
005700*                              TRANPOST'S FOOTER CAN SHOW THE     DP-0388 
005800*                              ALERT COUNT WITHOUT A SEPARATE     DP-0388 
005900*                              PASS OF NOTIF-OUT.                 DP-0388 
006000*   02/22/99  TCK   DP-0415    Y2K REVIEW - NO DATE FIELDS ON     DP-0415 
006100*                              NOTIF-REC, NO CHANGE REQUIRED.     DP-0415 
006200*-----------------------------------------------------------------
006300 ENVIRONMENT                 DIVISION.
006400*-----------------------------------------------------------------
006500 CONFIGURATION               SECTION.
006600 SOURCE-COMPUTER.            IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS DP-TRACE-SWITCH-ON
007000            OFF STATUS IS DP-TRACE-SWITCH-OFF.
007100*-----------------------------------------------------------------
007200 INPUT-OUTPUT                SECTION.
007300 FILE-CONTROL.
007400     SELECT  NOTIF-OUT
007500             ASSIGN TO NOTIFOUT
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS WS-NOTIFOUT-STATUS.
007800
007900******************************************************************
008000 DATA                        DIVISION.
008100*-----------------------------------------------------------------
008200 FILE                        SECTION.
008300 FD  NOTIF-OUT
008400     RECORD CONTAINS 160 CHARACTERS
008500     DATA RECORD IS NOTIF-REC.
008600     COPY "C:\Copybooks\NotifRec.cpy".
008700
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE             SECTION.
009000*-----------------------------------------------------------------
009100 01  WS-FILE-STATUS-FIELDS.
009200     05  WS-NOTIFOUT-STATUS          PIC X(02).
009300         88  WS-NOTIFOUT-OK              VALUE "00".
009400     05  FILLER                      PIC X(03).
009500
009600*-----------------------------------------------------------------
009700*  77-LEVEL COUNTERS, ALL BINARY
009800*-----------------------------------------------------------------
009900 77  WS-NEXT-NOTIF-ID                PIC S9(09) COMP VALUE ZERO.
010000 77  WS-RAISED-CNT                   PIC S9(07) COMP VALUE ZERO.
010100
010200*-----------------------------------------------------------------
010300*  NOTIFICATION-ID GENERATOR - SAME DUAL-VIEW IDIOM AS ACCTSVC'S
010400*  WS-NEW-ACCT-NUM (COMPUTE THE NUMBER, MOVE IT OUT AS THE X-VIEW)
010500*-----------------------------------------------------------------
010600 01  WS-NEW-NOTIF-ID                 PIC X(09).
010700 01  WS-NEW-NOTIF-ID-R REDEFINES WS-NEW-NOTIF-ID
010800                                     PIC 9(09).
010900
011000*-----------------------------------------------------------------
011100*  TODAY'S DATE, FOR THE TRACE DISPLAY ONLY (UPSI-0 ON)
011200*-----------------------------------------------------------------
011300 01  WS-TODAY-WORK                   PIC 9(08) VALUE ZERO.
011400 01  WS-TODAY-WORK-R REDEFINES WS-TODAY-WORK.
011500     05  WS-TODAY-CCYY                PIC 9(04).
011600     05  WS-TODAY-MM                  PIC 9(02).
011700     05  WS-TODAY-DD                  PIC 9(02).
011800
011900*-----------------------------------------------------------------
012000*  TRACE LINE - BUILT A PIECE AT A TIME, DISPLAYED AS ONE FLAT
012100*  FIELD (UPSI-0 ON ONLY)
012200*-----------------------------------------------------------------
012300 01  WS-TRACE-LINE-BUILD.
012400     05  WS-TRACE-FUNC                PIC X(10).
012500     05  FILLER                       PIC X(01) VALUE SPACE.
012600     05  WS-TRACE-EVENT                PIC X(20).
012700 01  WS-TRACE-LINE-FLAT REDEFINES WS-TRACE-LINE-BUILD
012800                                      PIC X(31).
012900
013000*-----------------------------------------------------------------
013100 LINKAGE                     SECTION.
013200*-----------------------------------------------------------------
013300 COPY "C:\Copybooks\NotifSvcLk.cpy".
013400
013500******************************************************************
013600 PROCEDURE                   DIVISION    USING NL-LINKAGE-AREA.
013700*-----------------------------------------------------------------
013800* Main procedure - one call, one function.
013900*-----------------------------------------------------------------
014000 100-NOTIFICATION-SERVICE.
014100     EVALUATE TRUE
014200         WHEN NL-FUNC-OPEN-NEW
014300             PERFORM 150-OPEN-NOTIFICATION-FILE
014400                     THRU 150-OPEN-NOTIFICATION-FILE-EXIT
014500         WHEN NL-FUNC-OPEN-ADD
014600             PERFORM 150-OPEN-NOTIFICATION-FILE
014700                     THRU 150-OPEN-NOTIFICATION-FILE-EXIT
014800         WHEN NL-FUNC-RAISE
014900             PERFORM 200-BUILD-NOTIFICATION
015000                     THRU 200-BUILD-NOTIFICATION-EXIT
015100         WHEN NL-FUNC-CLOSE
015200             PERFORM 400-CLOSE-NOTIFICATION-FILE
015300                     THRU 400-CLOSE-NOTIFICATION-FILE-EXIT
015400         WHEN OTHER
015500             MOVE "99"                TO NL-RETURN-CODE
015600     END-EVALUATE.
015700
015800     EXIT PROGRAM.
015900
016000******************************************************************
016100* Open NOTIF-OUT fresh for the first job step of the run
016200* (NL-FUNC-OPEN-NEW), or extend whatever CUSTREG already wrote
016300* for the second job step (NL-FUNC-OPEN-ADD).  Either way this
016400* job step's own raised-alert count starts at zero.
016500*-----------------------------------------------------------------
016600 150-OPEN-NOTIFICATION-FILE.
016700     IF DP-TRACE-SWITCH-ON
016800         ACCEPT WS-TODAY-WORK FROM DATE YYYYMMDD
016900         DISPLAY "NOTIFYSVC OPEN STARTING " WS-TODAY-CCYY "-"
017000                 WS-TODAY-MM "-" WS-TODAY-DD
017100     END-IF.
017200     IF NL-FUNC-OPEN-NEW
017300         OPEN OUTPUT NOTIF-OUT
017400     ELSE
017500         OPEN EXTEND NOTIF-OUT
017600     END-IF.
017700     MOVE ZERO                        TO WS-NEXT-NOTIF-ID
017800                                          WS-RAISED-CNT.
017900     MOVE "00"                        TO NL-RETURN-CODE.
018000 150-OPEN-NOTIFICATION-FILE-EXIT.
018100     EXIT.
018200
018300******************************************************************
018400* Assign the notification its own identity, decide SENT or
018500* FAILED by the recipient on file, set its retry posture, write
018600* it, and hand the caller back enough to log what happened.
018700*-----------------------------------------------------------------
018800 200-BUILD-NOTIFICATION.
018900     ADD 1                             TO WS-NEXT-NOTIF-ID.
019000     MOVE WS-NEXT-NOTIF-ID              TO WS-NEW-NOTIF-ID-R.
019100     MOVE WS-NEW-NOTIF-ID               TO NOTIF-ID.
019200     MOVE NL-USER-ID                    TO NOTIF-USER-ID.
019300     MOVE NL-EVENT-TYPE                 TO NOTIF-TYPE.
019400     MOVE NL-CHANNEL                    TO NOTIF-CHANNEL.
019500     MOVE NL-RECIPIENT                  TO NOTIF-RECIPIENT.
019600     MOVE NL-SUBJECT                    TO NOTIF-SUBJECT.
019700     MOVE NL-PRIORITY                   TO NOTIF-PRIORITY.
019800     PERFORM 210-EVALUATE-RECIPIENT
019900             THRU 210-EVALUATE-RECIPIENT-EXIT.
020000     PERFORM 220-SET-RETRY-ELIGIBILITY
020100             THRU 220-SET-RETRY-ELIGIBILITY-EXIT.
020200     PERFORM 300-WRITE-NOTIFICATION
020300             THRU 300-WRITE-NOTIFICATION-EXIT.
020400     ADD 1                              TO WS-RAISED-CNT.
020500     MOVE "00"                          TO NL-RETURN-CODE.
020600     MOVE NOTIF-ID                      TO NL-NOTIF-ID.
020700     MOVE NOTIF-STATUS                  TO NL-NOTIF-STATUS.
020800     IF DP-TRACE-SWITCH-ON
020900         MOVE NL-FUNCTION                TO WS-TRACE-FUNC
021000         MOVE NL-EVENT-TYPE              TO WS-TRACE-EVENT
021100         DISPLAY "NOTIFYSVC RAISE " WS-TRACE-LINE-FLAT
021200     END-IF.
021300 200-BUILD-NOTIFICATION-EXIT.
021400     EXIT.
021500
021600*-----------------------------------------------------------------
021700* A blank recipient means nobody told us where to send this one -
021800* the notification is still written, but FAILED rather than SENT,
021900* same as any other undeliverable piece of mail.
022000*-----------------------------------------------------------------
022100 210-EVALUATE-RECIPIENT.
022200     IF NOTIF-RECIPIENT = SPACES
022300         SET NOTIF-STATUS-FAILED        TO TRUE
022400     ELSE
022500         SET NOTIF-STATUS-SENT          TO TRUE
022600     END-IF.
022700 210-EVALUATE-RECIPIENT-EXIT.
022800     EXIT.
022900
023000*-----------------------------------------------------------------
023100* A freshly raised notification always starts at retry count
023200* zero, which by the house rule (retry count < 3 AND status
023300* FAILED or PENDING) makes a FAILED one eligible for a later
023400* retry run the moment it lands on NOTIF-OUT; nothing on this
023500* call actually retries it - that is a separate job this suite
023600* does not include.
023700*-----------------------------------------------------------------
023800 220-SET-RETRY-ELIGIBILITY.
023900     MOVE ZERO                          TO NOTIF-RETRY-CNT.
024000 220-SET-RETRY-ELIGIBILITY-EXIT.
024100     EXIT.
024200
024300*-----------------------------------------------------------------
024400 300-WRITE-NOTIFICATION.
024500     WRITE NOTIF-REC.
024600 300-WRITE-NOTIFICATION-EXIT.
024700     EXIT.
024800
024900******************************************************************
025000* Close NOTIF-OUT and hand back this job step's raised-alert
025100* count for the calling program's final totals.
025200*-----------------------------------------------------------------
025300 400-CLOSE-NOTIFICATION-FILE.
025400     CLOSE NOTIF-OUT.
025500     MOVE WS-RAISED-CNT                 TO NL-TOTAL-RAISED.
025600     MOVE "00"                          TO NL-RETURN-CODE.
025700 400-CLOSE-NOTIFICATION-FILE-EXIT.
025800     EXIT.
